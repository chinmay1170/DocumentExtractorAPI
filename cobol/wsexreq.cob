000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE EXTRACTION REQUEST FILE            *
000400*        NO KEY - READ SEQUENTIAL, ARRIVAL ORDER                *
000500*                                                                *
000600*****************************************************************
000700*  RECORD LENGTH = 440 BYTES (40 KEY + 400 TEXT).
000800*
000900* EACH RECORD IS ONE CALLER SUBMISSION - AN IDEMPOTENCY KEY AND
001000* THE RAW TEXT OF ONE BUSINESS DOCUMENT (INVOICE, RECEIPT, ETC).
001100* EMBEDDED LINE BREAKS IN THE SOURCE DOCUMENT ARE REPRESENTED BY
001200* THE "|" CHARACTER SO THE RECORD STAYS FIXED LENGTH.
001300*
001400* 14/03/84 VBC  - CREATED FOR THE FIELD EXTRACTION PROJECT.
001500* 02/11/91 DLP  - WIDENED EX-DOC-TEXT FROM 300 TO 400, CUSTOMER
001600*                 INVOICES RUNNING LONGER THAN ANTICIPATED.
001700* 19/01/99 VBC  - Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001800*                 NO CHANGE REQUIRED, SIGNED OFF.
001900* 11/09/26 VBC  - COMMENTS TIDIED FOR THE EX-SUFFIX RENAME.
002000*
002100 01  EX-REQUEST-RECORD.
002200     03  EX-IDEMPOTENCY-KEY      PIC X(40).
002300*                                     CALLER'S DEDUPLICATION KEY,
002400*                                     NON-BLANK REQUIRED.
002500     03  EX-DOC-TEXT             PIC X(400).
002600*                                     RAW DOCUMENT TEXT, NON-BLANK
002700*                                     REQUIRED, "|" STANDS FOR A
002800*                                     LINE BREAK IN THE ORIGINAL.
002850     03  FILLER                  PIC X(05).
002860*                                     SPARE - PADS RECORD TO A
002870*                                     ROUND 445 FOR BLOCKING.
002900*
