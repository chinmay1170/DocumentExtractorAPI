000100*****************************************************************
000200*                                                                *
000300*   RECORD DEFINITION FOR THE REQUEST STORE / RESULT FILE        *
000400*        USES EX-REQUEST-ID AS KEY, UNIQUE PER REQUEST          *
000500*                                                                *
000600*****************************************************************
000700*  RECORD LENGTH = 201 BYTES.
000800*
000900* HOLDS THE FINAL STATE OF EVERY REGISTERED REQUEST - PENDING,
001000* COMPLETED (WITH EXTRACTED FIELDS) OR FAILED (WITH ERROR FIELDS).
001100* ALL FIELDS DISPLAY (ZONED) SO THE RESULTS FILE REMAINS PLAIN
001200* TEXT FOR DOWNSTREAM EYEBALLING / DIFFING.
001300*
001400* 14/03/84 VBC  - CREATED.
001500* 27/06/87 DLP  - ADDED EX-ATTEMPTS, RETRY COUNT NOW KEPT ON THE
001600*                 RECORD RATHER THAN RE-DERIVED EACH RUN.
001700* 19/01/99 VBC  - Y2K REVIEW - EX-INVOICE-DATE IS ALREADY 4-DIGIT
001800*                 YEAR (CCYY-MM-DD), NO CHANGE REQUIRED.
001900* 08/05/12 MJK  - EX-CURRENCY WIDENED TO 3 TO TAKE A FULL ISO
002000*                 CODE, WAS PIC X(1) "$/E/L" ONLY.
002100* 11/09/26 VBC  - RENAMED FROM EARLIER WORKING TITLE, COMMENTS
002200*                 TIDIED FOR THE EX-SUFFIX RENAME.
002300*
002400 01  EX-RESULT-RECORD.
002500     03  EX-REQUEST-ID            PIC X(16).
002600*                                      "REQ_" + 12 HEX-LIKE CHARS,
002700*                                      UNIQUE PER REQUEST.
002800     03  EX-IDEMPOTENCY-KEY       PIC X(40).
002900*                                      COPIED FROM THE INPUT
003000*                                      RECORD, UNIQUE IN THE STORE.
003100     03  EX-STATUS                PIC X(9).
003200*                                      PENDING, COMPLETED, FAILED.
003300     03  EX-DOC-TYPE               PIC X(8).
003400*                                      INVOICE, RECEIPT OR UNKNOWN,
003500*                                      SPACES UNTIL COMPLETED.
003600     03  EX-INVOICE-NUMBER         PIC X(20).
003700*                                      EXTRACTED NUMBER, SPACES IF
003800*                                      NONE FOUND.
003900     03  EX-INVOICE-DATE           PIC X(10).
004000*                                      CCYY-MM-DD, SPACES IF NONE
004100*                                      FOUND.
004200     03  EX-TOTAL-AMOUNT           PIC S9(9)V99.
004300*                                      EXTRACTED AMOUNT, ZERO WITH
004400*                                      EX-AMOUNT-FOUND "N" WHEN NONE
004500*                                      FOUND.
004600     03  EX-AMOUNT-FOUND           PIC X(1).
004700*                                      "Y" IF AN AMOUNT WAS FOUND,
004800*                                      "N" OTHERWISE.
004900     03  EX-CURRENCY               PIC X(3).
005000*                                      ISO CODE, SPACES IF NONE
005100*                                      FOUND.
005200     03  EX-ERROR-CODE             PIC X(20).
005300*                                      SET ONLY WHEN FAILED.
005400     03  EX-ERROR-MESSAGE          PIC X(60).
005500*                                      SET ONLY WHEN FAILED.
005600     03  EX-ATTEMPTS               PIC 9(2).
005700*                                      NUMBER OF PROCESSING
005800*                                      ATTEMPTS CONSUMED.
005850     03  FILLER                    PIC X(09).
005860*                                      SPARE - PADS RECORD TO A
005870*                                      ROUND 210.
005900*
