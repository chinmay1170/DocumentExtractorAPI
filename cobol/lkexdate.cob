000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA FOR THE EXDATE0 CALENDAR VALIDATION MODULE      *
000400*        SHARED BY THE CALLER'S WORKING STORAGE AND BY          *
000500*        EXDATE0'S OWN LINKAGE SECTION                          *
000600*                                                                *
000700*****************************************************************
000800* 22/05/84 VBC  - CREATED, FIRST CUT OF EXDATE0.
000900* 19/01/99 VBC  - Y2K REVIEW - EX-DATE-IN-YEAR ALREADY 4 DIGIT,
001000*                 NO CHANGE REQUIRED.
001100* 11/09/26 VBC  - COMMENTS TIDIED FOR THE EX-SUFFIX RENAME.
001200*
001300 01  EX-DATE-PARMS.
001400     03  EX-DATE-IN-YEAR           PIC 9(4).
001500     03  EX-DATE-IN-MONTH          PIC 9(2).
001600     03  EX-DATE-IN-DAY            PIC 9(2).
001700     03  EX-DATE-VALID             PIC X.
001800         88  EX-DATE-IS-VALID          VALUE "Y".
001900         88  EX-DATE-IS-BAD            VALUE "N".
002000     03  EX-DATE-OUT-ISO           PIC X(10).
002050     03  FILLER                    PIC X(03).
002100*
