000100*****************************************************************
000200*                                                                *
000300*   LINKAGE AREA FOR THE EXRULES FIELD EXTRACTOR MODULE          *
000400*        SHARED BY THE CALLER'S WORKING STORAGE AND BY          *
000500*        EXRULES' OWN LINKAGE SECTION                           *
000600*                                                                *
000700*****************************************************************
000800* 14/03/84 VBC  - CREATED, FIRST CUT OF EXRULES.
000900* 02/11/91 DLP  - WIDENED EX-RULE-DOC-TEXT TO 400 TO MATCH THE
001000*                 REQUEST RECORD CHANGE IN WSEXREQ.
001100* 19/01/99 VBC  - Y2K REVIEW - EX-RULE-INVOICE-DATE ALREADY 4
001200*                 DIGIT YEAR, NO CHANGE REQUIRED.
001300* 11/09/26 VBC  - COMMENTS TIDIED FOR THE EX-SUFFIX RENAME.
001400*
001500 01  EX-RULE-PARMS.
001600     03  EX-RULE-DOC-TEXT          PIC X(400).
001700*                                       INPUT - RAW DOCUMENT TEXT,
001800*                                       "|" STANDS FOR A LINE BREAK.
001900     03  EX-RULE-FAILED            PIC X.
002000         88  EX-RULE-OK                VALUE "N".
002100         88  EX-RULE-DID-FAIL           VALUE "Y".
002200     03  EX-RULE-DOC-TYPE          PIC X(8).
002300     03  EX-RULE-INVOICE-NUMBER    PIC X(20).
002400     03  EX-RULE-INVOICE-DATE      PIC X(10).
002500     03  EX-RULE-TOTAL-AMOUNT      PIC S9(9)V99.
002600     03  EX-RULE-AMOUNT-FOUND      PIC X.
002700     03  EX-RULE-CURRENCY         PIC X(3).
002800     03  EX-RULE-ERROR-CODE        PIC X(20).
002900     03  EX-RULE-ERROR-MESSAGE     PIC X(60).
002950     03  FILLER                    PIC X(05).
003000*
