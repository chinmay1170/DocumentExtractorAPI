000100*****************************************************************
000200*                                                                *
000300*                 INVOICE DATE VALIDATION MODULE                *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*
001100     PROGRAM-ID.         EXDATE0.
001200*
001300     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001400     INSTALLATION.       APPLEWOOD COMPUTERS.
001500     DATE-WRITTEN.       22/05/1984.
001600     DATE-COMPILED.
001700     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
001800                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001900                         THE GNU GENERAL PUBLIC LICENSE.  SEE
002000                         THE FILE COPYING FOR DETAILS.
002100*
002200*    REMARKS.            CHECKS A CANDIDATE CCYY/MM/DD FOR BEING
002300*                        A REAL CALENDAR DATE - MONTH IN RANGE,
002400*                        DAY WITHIN THE MONTH'S LENGTH, HONOURING
002500*                        LEAP YEARS - AND RETURNS IT NORMALISED
002600*                        TO CCYY-MM-DD.  CALLED FROM EXRULES.
002700*
002800*    VERSION.            SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.     NONE.
003100*
003200*    FILES USED.         NONE - PURE WORKING STORAGE MODULE.
003300*
003400* CHANGES:
003500* 22/05/84 VBC  - 1.0.00 CREATED.
003600* 14/08/86 DLP  - 1.0.01 FEBRUARY TABLE ENTRY WAS 29 UNCONDITIONALLY,
003700*                        FIXED TO TEST THE LEAP YEAR RULE PROPERLY -
003800*                        1900 HAD BEEN COMING OUT "VALID" FOR 29/02.
003900* 19/01/99 VBC  - 1.0.02 Y2K REVIEW - EX-DATE-IN-YEAR ALREADY FULL
004000*                        4 DIGIT CCYY, CENTURY RULE ALREADY IN
004100*                        PLACE SINCE 86, NO CHANGE REQUIRED.
004200* 09/03/09 VBC  - 1.1.00 MIGRATION TO OPEN COBOL V3.
004300* 11/09/26 VBC  - 1.2.00 RENAMED FROM EARLIER WORKING TITLE FOR
004400*                        THE EX-SUFFIX RENAME, NO LOGIC CHANGE.
004500* 09/08/26 DLP  - 1.2.01 DROPPED THE FREE-FORMAT "*>" COMMENT MARKER
004600*                        PICKED UP SOMEWHERE ALONG THE WAY - THIS IS A
004700*                        FIXED-FORMAT PROGRAM.
004800*
004900 ENVIRONMENT             DIVISION.
005000*================================
005100*
005200 CONFIGURATION           SECTION.
005300*-----------------------------
005400 SPECIAL-NAMES.
005500     CLASS EX-HEX-DIGIT  IS "0" THRU "9" "A" THRU "F" "a" THRU "f".
005600*                              USED WHEN CHECKING REQUEST-IDS, NOT
005700*                              NEEDED BY THIS MODULE BUT KEPT
005800*                              CONSISTENT WITH THE OTHER EX MODULES.
005900 INPUT-OUTPUT            SECTION.
006000*-------------------------------
006100*
006200 DATA                    DIVISION.
006300*================================
006400*
006500 WORKING-STORAGE SECTION.
006600*------------------------
006700*
006800 77  PROG-NAME               PIC X(17) VALUE "EXDATE0 (1.2.01)".
006900*
007000 01  WS-DATE-WORK.
007100     03  WS-DAYS-IN-MONTH    PIC 99  OCCURS 12 TIMES
007200                             VALUE ZERO.
007300     03  WS-YEAR-REM-4       PIC 9   COMP.
007400     03  WS-YEAR-REM-100     PIC 99  COMP.
007500     03  WS-YEAR-REM-400     PIC 999 COMP.
007600     03  WS-LEAP-YEAR-SW     PIC X   VALUE "N".
007700         88  WS-IS-LEAP-YEAR     VALUE "Y".
007800     03  WS-FEB-DAYS          PIC 99 COMP.
007900     03  FILLER               PIC X(04).
008000*
008100*    ALTERNATE DATE VIEWS - SAME SHAPE WVB HAS USED ON THE OTHER
008200*    PY0NN DATE ROUTINES (SEE WS-UK/WS-USA/WS-INTL IN PYRGSTR).
008300*    WS-VIEW-UK AND WS-VIEW-USA ARE CARRIED FOR THE DAY A SECOND
008400*    CALLER WANTS A NON-ISO DISPLAY FORMAT - NOT DRAWN ON YET.
008500*
008600 01  WS-DATE-VIEW.
008700     03  WS-VIEW-CCYY        PIC 9(4).
008800     03  WS-VIEW-MM          PIC 99.
008900     03  WS-VIEW-DD          PIC 99.
009000     03  FILLER               PIC X(10).
009100*
009200 01  WS-VIEW-UK  REDEFINES WS-DATE-VIEW.
009300     03  WS-VIEW-UK-DD       PIC 99.
009400     03  WS-VIEW-UK-MM       PIC 99.
009500     03  WS-VIEW-UK-CCYY     PIC 9(4).
009600     03  FILLER               PIC X(10).
009700*
009800 01  WS-VIEW-USA REDEFINES WS-DATE-VIEW.
009900     03  WS-VIEW-USA-MM      PIC 99.
010000     03  WS-VIEW-USA-DD      PIC 99.
010100     03  WS-VIEW-USA-CCYY    PIC 9(4).
010200     03  FILLER               PIC X(10).
010300*
010400 01  WS-VIEW-NUM REDEFINES WS-DATE-VIEW
010500                             PIC 9(18).
010600*
010700 LINKAGE                 SECTION.
010800*-----------------------
010900*
011000 COPY "lkexdate.cob".
011100*
011200 PROCEDURE DIVISION USING EX-DATE-PARMS.
011300*=======================================
011400*
011500 AA000-MAIN.
011600**********
011700     MOVE     "N"  TO EX-DATE-VALID.
011800     MOVE     31   TO WS-DAYS-IN-MONTH (1).
011900     MOVE     28   TO WS-DAYS-IN-MONTH (2).
012000     MOVE     31   TO WS-DAYS-IN-MONTH (3).
012100     MOVE     30   TO WS-DAYS-IN-MONTH (4).
012200     MOVE     31   TO WS-DAYS-IN-MONTH (5).
012300     MOVE     30   TO WS-DAYS-IN-MONTH (6).
012400     MOVE     31   TO WS-DAYS-IN-MONTH (7).
012500     MOVE     31   TO WS-DAYS-IN-MONTH (8).
012600     MOVE     30   TO WS-DAYS-IN-MONTH (9).
012700     MOVE     31   TO WS-DAYS-IN-MONTH (10).
012800     MOVE     30   TO WS-DAYS-IN-MONTH (11).
012900     MOVE     31   TO WS-DAYS-IN-MONTH (12).
013000*
013100     IF       EX-DATE-IN-MONTH < 1 OR > 12
013200              GO TO AA000-EXIT.
013300*
013400     PERFORM  BB010-TEST-LEAP-YEAR.
013500     MOVE     28 TO WS-FEB-DAYS.
013600     IF       WS-IS-LEAP-YEAR
013700              MOVE 29 TO WS-FEB-DAYS.
013800     MOVE     WS-FEB-DAYS TO WS-DAYS-IN-MONTH (2).
013900*
014000     IF       EX-DATE-IN-DAY < 1
014100              GO TO AA000-EXIT.
014200     IF       EX-DATE-IN-DAY > WS-DAYS-IN-MONTH (EX-DATE-IN-MONTH)
014300              GO TO AA000-EXIT.
014400*
014500     MOVE     EX-DATE-IN-YEAR  TO WS-VIEW-CCYY.
014600     MOVE     EX-DATE-IN-MONTH TO WS-VIEW-MM.
014700     MOVE     EX-DATE-IN-DAY   TO WS-VIEW-DD.
014800     STRING   WS-VIEW-CCYY      DELIMITED BY SIZE
014900              "-"               DELIMITED BY SIZE
015000              WS-VIEW-MM        DELIMITED BY SIZE
015100              "-"               DELIMITED BY SIZE
015200              WS-VIEW-DD        DELIMITED BY SIZE
015300                   INTO EX-DATE-OUT-ISO.
015400     MOVE     "Y" TO EX-DATE-VALID.
015500*
015600 AA000-EXIT.
015700     EXIT     PROGRAM.
015800*
015900 BB010-TEST-LEAP-YEAR.
016000********************
016100* DIVISIBLE BY 4, EXCEPT CENTURY YEARS UNLESS DIVISIBLE BY 400.
016200* WORKED OUT WITH DIVIDE/REMAINDER, NOT FUNCTION MOD, SO IT ALSO
016300* BUILDS ON THE OLDER COMPILERS THIS SHOP STILL HAS ABOUT.
016400*
016500     MOVE     "N" TO WS-LEAP-YEAR-SW.
016600     DIVIDE   EX-DATE-IN-YEAR BY 4   GIVING WS-YEAR-REM-4
016700                                     REMAINDER WS-YEAR-REM-4.
016800     IF       WS-YEAR-REM-4 NOT = ZERO
016900              GO TO BB010-EXIT.
017000     DIVIDE   EX-DATE-IN-YEAR BY 100 GIVING WS-YEAR-REM-100
017100                                     REMAINDER WS-YEAR-REM-100.
017200     IF       WS-YEAR-REM-100 NOT = ZERO
017300              MOVE "Y" TO WS-LEAP-YEAR-SW
017400              GO TO BB010-EXIT.
017500     DIVIDE   EX-DATE-IN-YEAR BY 400 GIVING WS-YEAR-REM-400
017600                                     REMAINDER WS-YEAR-REM-400.
017700     IF       WS-YEAR-REM-400 = ZERO
017800              MOVE "Y" TO WS-LEAP-YEAR-SW.
017900*
018000 BB010-EXIT.
018100     EXIT.
018200*
