000100*****************************************************************
000200*                                                                *
000300*   WORKING STORAGE FOR EX-RUN PARAMETERS AND CONTROL TOTALS     *
000400*        WORKING STORAGE ONLY - NO PARAMETER FILE FOR THIS RUN  *
000500*                                                                *
000600*****************************************************************
000700* THIS SUB-SYSTEM HAS NO PYPR1-STYLE PARAMETER DISC FILE - THE
000800* ONLY TUNABLE IS THE RETRY MAXIMUM AND IT IS SMALL ENOUGH TO
000900* CARRY AS A LITERAL BELOW RATHER THAN BUILD A ONE-FIELD FILE.
001000* REVISIT IF A SECOND TUNABLE EVER TURNS UP.
001100*
001200* 14/03/84 VBC  - CREATED.
001300* 03/08/93 DLP  - ADDED THE PER-CURRENCY GRAND TOTAL TABLE FOR
001400*                 THE END OF RUN REPORT, WAS A SINGLE (MIXED
001500*                 CURRENCY) TOTAL BEFORE, WHICH THE AUDITORS
001600*                 QUITE RIGHTLY QUERIED.
001700* 19/01/99 VBC  - Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE.
001800* 11/09/26 VBC  - COMMENTS TIDIED FOR THE EX-SUFFIX RENAME.
001900*
002000 01  EX-RUN-PARAMETERS.
002100     03  EX-MAX-RETRIES            PIC 9      VALUE 3.
002200*                                       A FAILING DOCUMENT IS
002300*                                       THEREFORE ATTEMPTED 4
002400*                                       TIMES IN TOTAL.
002450     03  FILLER                     PIC X(09).
002500*
002600 01  EX-CONTROL-TOTALS.
002700     03  EX-CTL-READ               BINARY-LONG UNSIGNED VALUE ZERO.
002800     03  EX-CTL-REJECTED           BINARY-LONG UNSIGNED VALUE ZERO.
002900     03  EX-CTL-DUPLICATES         BINARY-LONG UNSIGNED VALUE ZERO.
003000     03  EX-CTL-NEW                BINARY-LONG UNSIGNED VALUE ZERO.
003100     03  EX-CTL-SKIPPED            BINARY-LONG UNSIGNED VALUE ZERO.
003200     03  EX-CTL-COMPLETED          BINARY-LONG UNSIGNED VALUE ZERO.
003300     03  EX-CTL-FAILED             BINARY-LONG UNSIGNED VALUE ZERO.
003400     03  EX-CTL-RETRIES            BINARY-LONG UNSIGNED VALUE ZERO.
003450     03  FILLER                    PIC X(08).
003500*
003600*   GRAND TOTAL OF EXTRACTED AMOUNTS FOR COMPLETED REQUESTS,
003700*   SUMMED PER CURRENCY CODE.  TABLE IS FIXED AT THE 10 CODES
003800*   THE RULE ENGINE KNOWS ABOUT - SEE EXRULES - SO THE REPORT
003900*   CAN LITERAL-INDEX IT LINE BY LINE, PYRGSTR STYLE.
004000*
004100 01  EX-CURRENCY-TOTALS.
004200     03  EX-CURR-ENTRY  OCCURS 10 TIMES.
004300         05  EX-CURR-CODE          PIC X(3).
004400         05  EX-CURR-TOTAL         PIC S9(9)V99 COMP-3.
004450         05  FILLER                PIC X(02).
004500*
