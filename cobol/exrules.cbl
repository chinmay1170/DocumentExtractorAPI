000100*****************************************************************
000200*                                                                *
000300*                 FIELD EXTRACTOR RULE ENGINE MODULE            *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         EXRULES.
001100*
001200     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       14/03/1984.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
001700                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001800                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001900                         THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.            PURE TEXT-IN, FIELDS-OUT RULE ENGINE FOR
002200*                        THE DOCUMENT EXTRACTION BATCH.  GIVEN A
002300*                        RAW DOCUMENT TEXT ("|" STANDS FOR A LINE
002400*                        BREAK) RETURNS DOC-TYPE, INVOICE-NUMBER,
002500*                        INVOICE-DATE, TOTAL-AMOUNT, CURRENCY OR
002600*                        SETS EX-RULE-FAILED ON A SIMULATED FAULT.
002700*                        CALLED FROM EX000's aa030-Process-Requests.
002800*
002900*    VERSION.            SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.     EXDATE0 - CALENDAR DATE VALIDATION.
003200*
003300*    FILES USED.         NONE - PURE WORKING STORAGE MODULE.
003400*
003500* CHANGES:
003600* 14/03/84 VBC  - 1.0.00 CREATED, FIRST CUT OF THE RULE ENGINE -
003700*                        DOC-TYPE AND INVOICE NUMBER ONLY.
003800* 09/09/85 VBC  - 1.0.01 ADDED DATE EXTRACTION VIA NEW EXDATE0.
003900* 27/06/87 DLP  - 1.0.02 ADDED THE SIMULATED-FAILURE TRIGGER MARKER
004000*                        SCAN SO QA CAN FORCE THE RETRY/FAILED PATH
004100*                        WITHOUT A SPECIAL TEST HARNESS.
004200* 03/08/93 DLP  - 1.1.00 ADDED CURRENCY / TOTAL AMOUNT SCORING -
004300*                        CANDIDATE LINE SELECTION, SYMBOL & CODE
004400*                        MAPPING, EUROPEAN DECIMAL NORMALISATION.
004500* 19/01/99 VBC  - 1.1.01 Y2K REVIEW - DATES HANDLED BY EXDATE0 WHICH
004600*                        IS ALREADY 4 DIGIT CCYY, NO CHANGE REQUIRED.
004700* 08/05/12 MJK  - 1.1.02 CURRENCY CODE TABLE WIDENED TO THE FULL 10
004800*                        CODES THE REPORT NOW BREAKS ON.
004900* 30/09/19 VBC  - 1.1.03 EURO/STERLING SIGNS NOT ON OUR PRINT CHAIN
005000*                        OR IN OUR DISPLAY CHARSET - REPRESENTED AS
005100*                        THE TWO CHAR ESCAPES \E AND \L IN THE TEXT,
005200*                        PER THE CALLER'S FIXED-WIDTH CONTRACT.
005300* 11/09/26 VBC  - 1.2.00 RENAMED FROM EARLIER WORKING TITLE FOR THE
005400*                        EX-SUFFIX RENAME, NO LOGIC CHANGE.
005500* 09/08/26 DLP  - 1.2.01 ZZ881 WAS GIVING UP ON A CODE-ONLY LINE (E.G.
005600*                        "TOTAL: 1,200.00 USD") WHEN THE AMOUNT SITS
005700*                        BEFORE THE CODE RATHER THAN AFTER IT - NOW
005800*                        FALLS BACK TO A WHOLE-LINE SCAN, KEEPING THE
005900*                        CURRENCY THE CODE GAVE US, IF NOTHING FOLLOWS
006000*                        THE CODE ITSELF.  ALSO DROPPED THE FREE-FORMAT
006100*                        "*>" COMMENT MARKER PICKED UP SOMEWHERE ALONG
006200*                        THE WAY - THIS IS A FIXED-FORMAT PROGRAM.
006300*
006400* 09/08/26 DLP  - 1.2.02 THREE FIXES FROM THE SAME REVIEW PASS - (1)
006500*                        ZZ890 WAS TREATING ANY COMMA AS EUROPEAN
006600*                        STYLE EVEN WITH NO PERIOD ON THE LINE AT ALL,
006700*                        SO A PLAIN GROUPED WHOLE AMOUNT LIKE
006800*                        "$1,234" OR "12,345,678" CAME OUT SCALED
006900*                        DOWN BY A FACTOR OF ABOUT 1000 - NOW ONLY
007000*                        SWAPS WHEN BOTH A COMMA AND A PERIOD ARE
007100*                        PRESENT AND THE COMMA IS THE LATER OF THE
007200*                        TWO.  (2) ZZ882'S CODE MATCH WAS A BARE
007300*                        SUBSTRING TEST, SO "AUD" INSIDE "FRAUD" OR
007400*                        "CAD" INSIDE "ARCADE" WAS BEING READ AS A
007500*                        CURRENCY CODE - NEW WS-LABEL-WORD-SW/ZZ832
007600*                        REQUIRE NON-ALPHANUMERIC ON BOTH SIDES OF A
007700*                        CODE MATCH (LABELS, SYMBOLS AND MONTH NAMES
007800*                        THROUGH ZZ830 ARE UNAFFECTED, THEY NEVER SET
007900*                        THE SWITCH).  (3) A CODE ON THE SAME LINE AS
008000*                        A SYMBOL WAS BEING IGNORED FOR CURRENCY,
008100*                        E.G. "$1,200 (CAD)" CAME OUT USD - ZZ881 NOW
008200*                        CHECKS THE WHOLE LINE FOR A CODE BEFORE THE
008300*                        SYMBOL TESTS AND LETS A CODE IT FINDS
008400*                        OVERRIDE THE SYMBOL'S OWN CURRENCY MAPPING.
008500** 09/08/26 DLP  - 1.2.03 THE 1.2.02 WORD-BOUNDARY GUARD WAS ONLY
008600*                        APPLIED AT ZZ881'S OWN PRE-SCAN CALL, NOT AT
008700*                        ZZ802-CHECK-CODE'S TIER-SELECTION CALL OR
008800*                        ZZ881-GOT-CODE'S FALLBACK CALL - "ARCADE"
008900*                        COULD STILL PULL IN A BOGUS CAD CANDIDATE AT
009000*                        EITHER OF THOSE.  MOVED THE WS-LABEL-WORD-SW
009100*                        SET/RESET INTO ZZ882-TRY-CODE-AT ITSELF, SO
009200*                        EVERY CALLER OF IT GETS THE GUARD WITHOUT
009300*                        HAVING TO REMEMBER TO SET IT.  ALSO ADDED AN
009400*                        EXTRACTOR_ERROR PATH FOR WS-MAX-LINES
009500*                        OVERFLOW (ZZ800) - THE ONE "SOMETHING WE DID
009600*                        NOT PLAN FOR" STATE THIS ENGINE CAN ACTUALLY
009700*                        HIT - SPEC CALLS FOR THE CODE TO EXIST AND IT
009800*                        HAD NO PRODUCER.
009900*
010000 ENVIRONMENT             DIVISION.
010100*================================
010200*
010300 CONFIGURATION           SECTION.
010400*-----------------------------
010500 SPECIAL-NAMES.
010600     CLASS EX-DIGIT      IS "0" THRU "9".
010700     CLASS EX-UPPER      IS "A" THRU "Z".
010800*
010900 INPUT-OUTPUT            SECTION.
011000*-------------------------------
011100*
011200 DATA                    DIVISION.
011300*================================
011400*
011500 WORKING-STORAGE SECTION.
011600*------------------------
011700*
011800 77  PROG-NAME               PIC X(17) VALUE "EXRULES (1.2.03)".
011900*
012000*    TRIGGER MARKER FOR THE SIMULATED FAILURE PATH.
012100*
012200 01  WS-TRIGGER-CONSTANTS.
012300     03  WS-TRIGGER-MARKER   PIC X(29)
012400             VALUE "<<TRIGGER_EXTRACTOR_FAILURE>>".
012500     03  WS-TRIGGER-LEN      PIC 99  COMP VALUE 29.
012600     03  FILLER              PIC X(03).
012700*
012800*    GENERIC SCAN BUFFER AND LABEL - EVERY "DOES THIS TEXT CONTAIN
012900*    THAT LABEL" TEST IN THIS PROGRAM GOES THROUGH ZZ830 BELOW,
013000*    WHETHER THE SOURCE IS THE WHOLE DOCUMENT OR ONE SPLIT LINE.
013100*
013200 01  WS-SCAN-BUFFERS.
013300     03  WS-UPPER-DOC        PIC X(400).
013400     03  WS-CUR-LINE         PIC X(400).
013500     03  WS-LABEL-TEXT       PIC X(30)  VALUE SPACES.
013600     03  FILLER              PIC X(06).
013700*
013800*    LINE TABLE - THE DOCUMENT TEXT SPLIT ON "|".  BOUND BY THE
013900*    LONGEST DOCUMENT SEEN IN PRACTICE - WIDEN WS-MAX-LINES IF A
014000*    LONGER INVOICE EVER TURNS UP.
014100*
014200 01  WS-LINE-CONSTANTS.
014300     03  WS-MAX-LINES        PIC 99     VALUE 30.
014400     03  FILLER              PIC X(04).
014500*
014600 01  WS-LINE-COUNT            BINARY-SHORT UNSIGNED VALUE ZERO.
014700*
014800 01  WS-LINE-TABLE.
014900     03  WS-LINE-ENTRY  OCCURS 1 TO 30 TIMES
015000                         DEPENDING ON WS-LINE-COUNT
015100                         INDEXED BY WS-LINE-IDX.
015200         05  WS-LINE-TEXT      PIC X(400).
015300         05  WS-LINE-UPPER     PIC X(400).
015400         05  WS-LINE-HAS-TOTAL     PIC X  VALUE "N".
015500             88  WS-LINE-IS-TOTAL-LINE    VALUE "Y".
015600         05  WS-LINE-HAS-SYMBOL    PIC X  VALUE "N".
015700             88  WS-LINE-HAS-A-SYMBOL     VALUE "Y".
015800         05  WS-LINE-HAS-CODE      PIC X  VALUE "N".
015900             88  WS-LINE-HAS-A-CODE       VALUE "Y".
016000         05  WS-LINE-IS-CAND       PIC X  VALUE "N".
016100             88  WS-LINE-IS-A-CANDIDATE   VALUE "Y".
016200         05  WS-LINE-HAS-DIGIT     PIC X  VALUE "N".
016300             88  WS-LINE-HAS-A-DIGIT      VALUE "Y".
016400         05  FILLER                PIC X(01).
016500*
016600 01  WS-TIER-COUNTS.
016700     03  WS-TIER-A-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
016800     03  WS-TIER-B-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
016900     03  WS-TIER-C-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
017000     03  WS-TIER-D-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
017100     03  FILLER               PIC X(04).
017200*
017300*    MONTH NAME TABLE FOR THE "MonthName dd, ccyy" DATE PATTERN -
017400*    NAME, ITS FIXED LENGTH (TO AVOID TRIM) AND ITS NUMBER 1-12.
017500*
017600 01  WS-MONTH-TABLE.
017700     03  WS-MONTH-ENTRY  OCCURS 12 TIMES INDEXED BY WS-MONTH-IDX.
017800         05  WS-MONTH-NAME    PIC X(9).
017900         05  WS-MONTH-LEN     PIC 9      COMP.
018000         05  WS-MONTH-NUMBER  PIC 99     COMP.
018100         05  FILLER           PIC X(03).
018200*
018300*    CURRENCY CODE TABLE - THE 10 CODES THE SUMMARY REPORT BREAKS
018400*    ON, SEE WSEXPARM's EX-CURRENCY-TOTALS - AND THE SYMBOL TO
018500*    CODE MAP USED WHEN NO EXPLICIT CODE IS ON THE LINE.
018600*
018700 01  WS-CCY-TABLE.
018800     03  WS-CCY-ENTRY    OCCURS 10 TIMES INDEXED BY WS-CCY-IDX.
018900         05  WS-CCY-CODE      PIC X(3).
019000         05  FILLER           PIC X(02).
019100*
019200 01  WS-SYMBOL-MAP.
019300     03  WS-SYM-DOLLAR       PIC X      VALUE "$".
019400     03  WS-SYM-EURO         PIC X(2)   VALUE "\E".
019500     03  WS-SYM-POUND        PIC X(2)   VALUE "\L".
019600     03  WS-COD-DOLLAR       PIC X(3)   VALUE "USD".
019700     03  WS-COD-EURO         PIC X(3)   VALUE "EUR".
019800     03  WS-COD-POUND        PIC X(3)   VALUE "GBP".
019900     03  FILLER              PIC X(02).
020000*
020100 01  WS-SCAN-FIELDS.
020200     03  WS-SCAN-POSN         BINARY-LONG UNSIGNED VALUE ZERO.
020300     03  WS-LABEL-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
020400     03  WS-TOKEN-START       BINARY-LONG UNSIGNED VALUE ZERO.
020500     03  WS-TOKEN-LEN         BINARY-LONG UNSIGNED VALUE ZERO.
020600     03  WS-A                 BINARY-LONG UNSIGNED VALUE ZERO.
020700     03  WS-B                 BINARY-LONG UNSIGNED VALUE ZERO.
020800     03  WS-C                 BINARY-LONG UNSIGNED VALUE ZERO.
020900     03  WS-D                 BINARY-LONG UNSIGNED VALUE ZERO.
021000     03  WS-LIMIT             BINARY-LONG UNSIGNED VALUE ZERO.
021100     03  WS-SYMBOL-LEN        BINARY-LONG UNSIGNED VALUE ZERO.
021200     03  WS-SCAN-SW           PIC X        VALUE "Y".
021300         88  WS-KEEP-EXTENDING    VALUE "Y".
021400         88  WS-STOP-EXTENDING    VALUE "N".
021500     03  WS-ANY-SYMBOL-SW     PIC X        VALUE "N".
021600         88  WS-DOC-HAS-A-SYMBOL  VALUE "Y".
021700     03  WS-ANY-CODE-SW       PIC X        VALUE "N".
021800         88  WS-DOC-HAS-A-CODE    VALUE "Y".
021900     03  WS-LABEL-WORD-SW     PIC X        VALUE "N".
022000         88  WS-LABEL-IS-A-WORD   VALUE "Y".
022100     03  WS-BOUNDARY-OK-SW    PIC X        VALUE "Y".
022200         88  WS-BOUNDARY-IS-OK    VALUE "Y".
022300     03  FILLER               PIC X(02).
022400*
022500*    DATE SCAN WORK AREA.
022600*
022700 01  WS-DATE-SCAN.
022800     03  WS-DATE-CAND-YEAR    PIC 9(4).
022900     03  WS-DATE-CAND-MONTH   PIC 9(2).
023000     03  WS-DATE-CAND-DAY     PIC 9(2).
023100     03  FILLER               PIC X(07).
023200*
023300*    AMOUNT SCAN / SCORING WORK AREA - BEST-OF-RUN SO FAR.
023400*
023500 01  WS-AMOUNT-WORK.
023600     03  WS-RAW-NUMBER        PIC X(18)    VALUE SPACES.
023700     03  WS-RAW-CELLS  REDEFINES WS-RAW-NUMBER
023800                             PIC X       OCCURS 18 TIMES.
023900*                                 CHARACTER-AT-A-TIME VIEW OF THE SAME
024000*                                 18 BYTES - NOT DRAWN ON YET, THE
024100*                                 SCANS BELOW ALL USE REFERENCE
024200*                                 MODIFICATION INSTEAD - KEPT FOR THE
024300*                                 DAY A TABLE SEARCH IS EASIER.
024400     03  WS-DOT-POSN          BINARY-LONG UNSIGNED VALUE ZERO.
024500     03  WS-COMMA-POSN        BINARY-LONG UNSIGNED VALUE ZERO.
024600     03  WS-INT-PART          PIC 9(9)     COMP     VALUE ZERO.
024700     03  WS-DEC-PART          PIC 99       COMP     VALUE ZERO.
024800     03  WS-DIGIT-TEMP        PIC 9                 VALUE ZERO.
024900     03  WS-CAND-AMOUNT       PIC S9(9)V99 VALUE ZERO.
025000     03  WS-CAND-AMOUNT-X  REDEFINES WS-CAND-AMOUNT
025100                             PIC X(11).
025200     03  WS-CAND-CURRENCY     PIC X(3)     VALUE SPACES.
025300     03  WS-CAND-FOUND-SW     PIC X        VALUE "N".
025400         88  WS-CAND-WAS-FOUND    VALUE "Y".
025500     03  WS-BEST-AMOUNT       PIC S9(9)V99 VALUE ZERO.
025600     03  WS-BEST-AMOUNT-X  REDEFINES WS-BEST-AMOUNT
025700                             PIC X(11).
025800     03  WS-BEST-CURRENCY     PIC X(3)     VALUE SPACES.
025900     03  WS-BEST-FOUND-SW     PIC X        VALUE "N".
026000         88  WS-BEST-WAS-FOUND    VALUE "Y".
026100     03  WS-LINE-CCY-CODE     PIC X(3)     VALUE SPACES.
026200     03  WS-LINE-CCY-FOUND-SW PIC X        VALUE "N".
026300         88  WS-LINE-HAS-A-CODE   VALUE "Y".
026400     03  FILLER               PIC X(01).
026500*
026600 LINKAGE                 SECTION.
026700*-----------------------
026800*
026900 COPY "lkexrule.cob".
027000 COPY "lkexdate.cob".
027100*
027200 PROCEDURE DIVISION USING EX-RULE-PARMS.
027300*=======================================
027400*
027500 AA000-MAIN.
027600**********
027700     MOVE     "N"       TO EX-RULE-FAILED.
027800     MOVE     SPACES    TO EX-RULE-DOC-TYPE
027900                           EX-RULE-INVOICE-NUMBER
028000                           EX-RULE-INVOICE-DATE
028100                           EX-RULE-CURRENCY
028200                           EX-RULE-ERROR-CODE
028300                           EX-RULE-ERROR-MESSAGE.
028400     MOVE     ZERO      TO EX-RULE-TOTAL-AMOUNT.
028500     MOVE     "N"       TO EX-RULE-AMOUNT-FOUND.
028600*
028700     MOVE     EX-RULE-DOC-TEXT TO WS-UPPER-DOC.
028800     INSPECT  WS-UPPER-DOC CONVERTING
028900              "abcdefghijklmnopqrstuvwxyz"
029000           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029100     MOVE     "N" TO WS-ANY-SYMBOL-SW.
029200     MOVE     "N" TO WS-ANY-CODE-SW.
029300     PERFORM  ZZ805-LOAD-CCY-TABLE.
029400*
029500     PERFORM  BB010-CHECK-TRIGGER-MARKER.
029600     IF       EX-RULE-DID-FAIL
029700              GO TO AA000-EXIT.
029800*
029900     PERFORM  BB020-DETECT-DOC-TYPE.
030000     PERFORM  BB030-FIND-INVOICE-NUMBER.
030100     PERFORM  BB040-FIND-INVOICE-DATE.
030200     PERFORM  ZZ800-SPLIT-LINES.
030300*
030400*    WS-MAX-LINES OVERFLOW (SEE ZZ800) IS THE ONE "SOMETHING WE DID
030500*    NOT PLAN FOR" STATE THIS OTHERWISE DETERMINISTIC ENGINE CAN HIT -
030600*    A DOCUMENT SPLITS INTO MORE LINES THAN THE TABLE CAN HOLD, SO
030700*    WHATEVER LINE CARRIED THE TOTAL MAY HAVE BEEN LEFT UNREAD.
030800*    REPORTED AS EXTRACTOR_ERROR RATHER THAN GUESSED AT.
030900*
031000     IF       WS-LINE-COUNT >= WS-MAX-LINES AND WS-A NOT > 400
031100              MOVE     "Y"               TO EX-RULE-FAILED
031200              MOVE     "EXTRACTOR_ERROR" TO EX-RULE-ERROR-CODE
031300              MOVE     "Too many lines in document for extractor table"
031400                                            TO EX-RULE-ERROR-MESSAGE
031500              GO TO AA000-EXIT.
031600     PERFORM  BB050-FIND-CURRENCY-AND-AMOUNT.
031700*
031800 AA000-EXIT.
031900     EXIT     PROGRAM.
032000*
032100 BB010-CHECK-TRIGGER-MARKER.
032200**************************
032300* A LITERAL MARKER IN THE TEXT SIMULATES AN EXTRACTOR TIME-OUT SO
032400* QA CAN DRIVE THE RETRY/FAILED PATH ON DEMAND - NO SPECIAL RIG
032500* NEEDED.  SEE aa030-Process-Requests IN EX000 FOR THE RETRY LOOP.
032600*
032700     MOVE     WS-UPPER-DOC      TO WS-CUR-LINE.
032800     MOVE     WS-TRIGGER-MARKER TO WS-LABEL-TEXT.
032900     MOVE     WS-TRIGGER-LEN    TO WS-LABEL-LEN.
033000     PERFORM  ZZ830-FIND-LABEL.
033100     IF       WS-SCAN-POSN > ZERO
033200              MOVE     "Y"                 TO EX-RULE-FAILED
033300              MOVE     "EXTRACTOR_TIMEOUT" TO EX-RULE-ERROR-CODE
033400              MOVE     "Extraction process timed out after 30 seconds"
033500                                            TO EX-RULE-ERROR-MESSAGE.
033600*
033700 BB010-EXIT.
033800     EXIT.
033900*
034000 BB020-DETECT-DOC-TYPE.
034100**********************
034200* INVOICE WINS IF BOTH WORDS APPEAR - THE INVOICE SCAN RUNS FIRST
034300* AND WE ONLY TRY RECEIPT WHEN INVOICE DID NOT MATCH.
034400*
034500     MOVE     "UNKNOWN" TO EX-RULE-DOC-TYPE.
034600     MOVE     WS-UPPER-DOC TO WS-CUR-LINE.
034700*
034800     MOVE     "INVOICE" TO WS-LABEL-TEXT.
034900     MOVE     7         TO WS-LABEL-LEN.
035000     PERFORM  ZZ830-FIND-LABEL.
035100     IF       WS-SCAN-POSN > ZERO
035200              MOVE     "INVOICE" TO EX-RULE-DOC-TYPE
035300              GO TO BB020-EXIT.
035400*
035500     MOVE     "RECEIPT" TO WS-LABEL-TEXT.
035600     MOVE     7         TO WS-LABEL-LEN.
035700     PERFORM  ZZ830-FIND-LABEL.
035800     IF       WS-SCAN-POSN > ZERO
035900              MOVE     "RECEIPT" TO EX-RULE-DOC-TYPE.
036000*
036100 BB020-EXIT.
036200     EXIT.
036300*
036400 BB030-FIND-INVOICE-NUMBER.
036500**************************
036600* LABEL PATTERNS, IN PRIORITY ORDER - FIRST MATCH WINS.  THE
036700* VALUE IS THE RUN OF LETTERS/DIGITS/-/_// FOLLOWING THE LABEL
036800* (AFTER SKIPPING ANY ':', '#' OR SPACE SEPARATOR).
036900*
037000     MOVE     SPACES       TO EX-RULE-INVOICE-NUMBER.
037100     MOVE     WS-UPPER-DOC TO WS-CUR-LINE.
037200*
037300     MOVE     "INVOICE NUMBER" TO WS-LABEL-TEXT.
037400     MOVE     14               TO WS-LABEL-LEN.
037500     PERFORM  ZZ830-FIND-LABEL.
037600     IF       WS-SCAN-POSN > ZERO
037700              PERFORM  ZZ840-EXTRACT-TOKEN-AFTER-LABEL
037800              GO TO BB030-EXIT.
037900*
038000     MOVE     "INVOICE #"      TO WS-LABEL-TEXT.
038100     MOVE     9                TO WS-LABEL-LEN.
038200     PERFORM  ZZ830-FIND-LABEL.
038300     IF       WS-SCAN-POSN > ZERO
038400              PERFORM  ZZ840-EXTRACT-TOKEN-AFTER-LABEL
038500              GO TO BB030-EXIT.
038600*
038700     MOVE     "INVOICE"        TO WS-LABEL-TEXT.
038800     MOVE     7                TO WS-LABEL-LEN.
038900     PERFORM  ZZ830-FIND-LABEL.
039000     IF       WS-SCAN-POSN > ZERO
039100              PERFORM  ZZ840-EXTRACT-TOKEN-AFTER-LABEL
039200              GO TO BB030-EXIT.
039300*
039400     MOVE     "TRANSACTION #"  TO WS-LABEL-TEXT.
039500     MOVE     13               TO WS-LABEL-LEN.
039600     PERFORM  ZZ830-FIND-LABEL.
039700     IF       WS-SCAN-POSN > ZERO
039800              PERFORM  ZZ840-EXTRACT-TOKEN-AFTER-LABEL
039900              GO TO BB030-EXIT.
040000*
040100     MOVE     "TRANSACTION NUMBER" TO WS-LABEL-TEXT.
040200     MOVE     18                   TO WS-LABEL-LEN.
040300     PERFORM  ZZ830-FIND-LABEL.
040400     IF       WS-SCAN-POSN > ZERO
040500              PERFORM  ZZ840-EXTRACT-TOKEN-AFTER-LABEL.
040600*
040700 BB030-EXIT.
040800     EXIT.
040900*
041000 BB040-FIND-INVOICE-DATE.
041100************************
041200* FIRST A LITERAL ISO DATE (CCYY-MM-DD) RETURNED VERBATIM, ELSE
041300* "MONTHNAME DD, CCYY" VALIDATED VIA EXDATE0, ELSE ABSENT.
041400*
041500     MOVE     SPACES TO EX-RULE-INVOICE-DATE.
041600     MOVE     ZERO   TO WS-SCAN-POSN.
041700     COMPUTE  WS-LIMIT = 400 - 10 + 1.
041800     PERFORM  ZZ850-TEST-ISO-DATE-AT
041900              VARYING WS-A FROM 1 BY 1
042000              UNTIL WS-A > WS-LIMIT OR WS-SCAN-POSN > ZERO.
042100     IF       WS-SCAN-POSN > ZERO
042200              MOVE     EX-RULE-DOC-TEXT (WS-SCAN-POSN:10)
042300                                      TO EX-RULE-INVOICE-DATE
042400              GO TO BB040-EXIT.
042500*
042600     PERFORM  ZZ860-LOAD-MONTH-TABLE.
042700     MOVE     ZERO TO WS-SCAN-POSN.
042800     MOVE     ZERO TO WS-DATE-CAND-DAY.
042900     PERFORM  ZZ861-TRY-MONTH-AT
043000              VARYING WS-A FROM 1 BY 1
043100              UNTIL WS-A > 391 OR WS-SCAN-POSN > ZERO.
043200     IF       WS-SCAN-POSN = ZERO
043300              GO TO BB040-EXIT.
043400*
043500     MOVE     WS-DATE-CAND-YEAR  TO EX-DATE-IN-YEAR.
043600     MOVE     WS-DATE-CAND-MONTH TO EX-DATE-IN-MONTH.
043700     MOVE     WS-DATE-CAND-DAY   TO EX-DATE-IN-DAY.
043800     CALL     "EXDATE0"  USING EX-DATE-PARMS.
043900     IF       EX-DATE-IS-VALID
044000              MOVE     EX-DATE-OUT-ISO TO EX-RULE-INVOICE-DATE.
044100*
044200 BB040-EXIT.
044300     EXIT.
044400*
044500 BB050-FIND-CURRENCY-AND-AMOUNT.
044600*******************************
044700* WORKS LINE BY LINE.  CANDIDATE LINES ARE PICKED IN PRIORITY
044800* ORDER (TOTAL-AND-CCY, THEN ANY TOTAL, THEN ANY SYMBOL, THEN ANY
044900* CODE, THEN - ONLY IF NOTHING IN THE WHOLE DOCUMENT CARRIED A
045000* SYMBOL OR CODE - ANY LINE WITH AN AMOUNT-LIKE NUMBER).  OF ALL
045100* THE AMOUNTS PARSED OFF CANDIDATE LINES THE HIGHEST WINS.
045200*
045300     MOVE     ZERO   TO EX-RULE-TOTAL-AMOUNT.
045400     MOVE     "N"    TO EX-RULE-AMOUNT-FOUND.
045500     MOVE     SPACES TO EX-RULE-CURRENCY.
045600     IF       WS-LINE-COUNT = ZERO
045700              GO TO BB050-EXIT.
045800*
045900     PERFORM  ZZ870-MARK-CANDIDATES.
046000     MOVE     ZERO   TO WS-BEST-AMOUNT.
046100     MOVE     SPACES TO WS-BEST-CURRENCY.
046200     MOVE     "N"    TO WS-BEST-FOUND-SW.
046300     PERFORM  ZZ880-SCORE-CANDIDATE-LINE
046400              VARYING WS-LINE-IDX FROM 1 BY 1
046500              UNTIL WS-LINE-IDX > WS-LINE-COUNT.
046600     IF       WS-BEST-WAS-FOUND
046700              MOVE     WS-BEST-AMOUNT   TO EX-RULE-TOTAL-AMOUNT
046800              MOVE     WS-BEST-CURRENCY TO EX-RULE-CURRENCY
046900              MOVE     "Y"              TO EX-RULE-AMOUNT-FOUND.
047000*
047100 BB050-EXIT.
047200     EXIT.
047300*
047400 ZZ800-SPLIT-LINES.
047500*****************
047600* SPLITS EX-RULE-DOC-TEXT ON "|" INTO WS-LINE-TABLE, ONE UNSTRING
047700* PER LINE CARRYING ITS OWN POINTER FORWARD - COBOL HAS NO ARRAY
047800* FORM OF UNSTRING.  ZZ802 FLAGS EACH LINE AS IT IS SPLIT.
047900*
048000     MOVE     1    TO WS-A.
048100     MOVE     ZERO TO WS-LINE-COUNT.
048200     PERFORM  ZZ801-SPLIT-ONE-LINE
048300              UNTIL WS-A > 400 OR WS-LINE-COUNT >= WS-MAX-LINES.
048400 ZZ800-EXIT.
048500     EXIT.
048600*
048700 ZZ801-SPLIT-ONE-LINE.
048800     ADD      1 TO WS-LINE-COUNT.
048900     UNSTRING  EX-RULE-DOC-TEXT DELIMITED BY "|"
049000               INTO WS-LINE-TEXT (WS-LINE-COUNT)
049100               WITH POINTER WS-A.
049200     MOVE     WS-LINE-TEXT (WS-LINE-COUNT)
049300                         TO WS-LINE-UPPER (WS-LINE-COUNT).
049400     INSPECT  WS-LINE-UPPER (WS-LINE-COUNT) CONVERTING
049500              "abcdefghijklmnopqrstuvwxyz"
049600           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
049700     PERFORM  ZZ802-FLAG-LINE.
049800 ZZ801-EXIT.
049900     EXIT.
050000*
050100 ZZ802-FLAG-LINE.
050200******************
050300* MARKS THE JUST-SPLIT LINE WITH THE FOUR FLAGS BB050 TIERS OFF -
050400* TOTAL WORD, A CURRENCY SYMBOL, A CURRENCY CODE, ANY DIGIT AT
050500* ALL - AND ORS THE SYMBOL/CODE FLAGS INTO THE WHOLE-DOCUMENT
050600* SWITCHES WS-ANY-SYMBOL-SW / WS-ANY-CODE-SW.
050700*
050800     MOVE     "N" TO WS-LINE-HAS-TOTAL  (WS-LINE-COUNT).
050900     MOVE     "N" TO WS-LINE-HAS-SYMBOL (WS-LINE-COUNT).
051000     MOVE     "N" TO WS-LINE-HAS-CODE   (WS-LINE-COUNT).
051100     MOVE     "N" TO WS-LINE-HAS-DIGIT  (WS-LINE-COUNT).
051200     MOVE     "N" TO WS-LINE-IS-CAND    (WS-LINE-COUNT).
051300     MOVE     WS-LINE-UPPER (WS-LINE-COUNT) TO WS-CUR-LINE.
051400*
051500     MOVE     "TOTAL" TO WS-LABEL-TEXT.
051600     MOVE     5       TO WS-LABEL-LEN.
051700     PERFORM  ZZ830-FIND-LABEL.
051800     IF       WS-SCAN-POSN > ZERO
051900              MOVE     "Y" TO WS-LINE-HAS-TOTAL (WS-LINE-COUNT).
052000*
052100     MOVE     WS-SYM-DOLLAR TO WS-LABEL-TEXT.
052200     MOVE     1             TO WS-LABEL-LEN.
052300     PERFORM  ZZ830-FIND-LABEL.
052400     IF       WS-SCAN-POSN > ZERO
052500              MOVE "Y" TO WS-LINE-HAS-SYMBOL (WS-LINE-COUNT)
052600              MOVE "Y" TO WS-ANY-SYMBOL-SW
052700              GO TO ZZ802-CHECK-CODE.
052800     MOVE     WS-SYM-EURO TO WS-LABEL-TEXT.
052900     MOVE     2           TO WS-LABEL-LEN.
053000     PERFORM  ZZ830-FIND-LABEL.
053100     IF       WS-SCAN-POSN > ZERO
053200              MOVE "Y" TO WS-LINE-HAS-SYMBOL (WS-LINE-COUNT)
053300              MOVE "Y" TO WS-ANY-SYMBOL-SW
053400              GO TO ZZ802-CHECK-CODE.
053500     MOVE     WS-SYM-POUND TO WS-LABEL-TEXT.
053600     MOVE     2            TO WS-LABEL-LEN.
053700     PERFORM  ZZ830-FIND-LABEL.
053800     IF       WS-SCAN-POSN > ZERO
053900              MOVE "Y" TO WS-LINE-HAS-SYMBOL (WS-LINE-COUNT)
054000              MOVE "Y" TO WS-ANY-SYMBOL-SW.
054100*
054200 ZZ802-CHECK-CODE.
054300     MOVE     ZERO TO WS-SCAN-POSN.
054400     PERFORM  ZZ882-TRY-CODE-AT
054500              VARYING WS-CCY-IDX FROM 1 BY 1
054600              UNTIL WS-CCY-IDX > 10 OR WS-SCAN-POSN > ZERO.
054700     IF       WS-SCAN-POSN > ZERO
054800              MOVE     "Y" TO WS-LINE-HAS-CODE (WS-LINE-COUNT)
054900              MOVE     "Y" TO WS-ANY-CODE-SW.
055000*
055100     MOVE     ZERO TO WS-SCAN-POSN.
055200     PERFORM  ZZ803-TEST-DIGIT-AT
055300              VARYING WS-A FROM 1 BY 1
055400              UNTIL WS-A > 400 OR WS-SCAN-POSN > ZERO.
055500     IF       WS-SCAN-POSN > ZERO
055600              MOVE     "Y" TO WS-LINE-HAS-DIGIT (WS-LINE-COUNT).
055700 ZZ802-EXIT.
055800     EXIT.
055900*
056000 ZZ803-TEST-DIGIT-AT.
056100     IF       WS-CUR-LINE (WS-A:1) IS EX-DIGIT
056200              MOVE     WS-A TO WS-SCAN-POSN.
056300 ZZ803-EXIT.
056400     EXIT.
056500*
056600 ZZ805-LOAD-CCY-TABLE.
056700*********************
056800* THE 10 CODES THE SUMMARY REPORT BREAKS ON - SEE EX-CURRENCY-
056900* TOTALS IN WSEXPARM.  LITERAL-LOADED, NOT WORTH A TABLE FILE.
057000*
057100     MOVE     "USD" TO WS-CCY-CODE (1).
057200     MOVE     "EUR" TO WS-CCY-CODE (2).
057300     MOVE     "GBP" TO WS-CCY-CODE (3).
057400     MOVE     "AUD" TO WS-CCY-CODE (4).
057500     MOVE     "CAD" TO WS-CCY-CODE (5).
057600     MOVE     "CHF" TO WS-CCY-CODE (6).
057700     MOVE     "CNY" TO WS-CCY-CODE (7).
057800     MOVE     "INR" TO WS-CCY-CODE (8).
057900     MOVE     "JPY" TO WS-CCY-CODE (9).
058000     MOVE     "NZD" TO WS-CCY-CODE (10).
058100 ZZ805-EXIT.
058200     EXIT.
058300*
058400 ZZ830-FIND-LABEL.
058500****************
058600* GENERIC "IS WS-LABEL-TEXT (1:WS-LABEL-LEN) ANYWHERE IN
058700* WS-CUR-LINE" TEST - EVERY LABEL/WORD/SYMBOL/CODE SCAN IN THIS
058800* PROGRAM GOES THROUGH HERE, LOADING WS-CUR-LINE FIRST.  RETURNS
058900* WS-SCAN-POSN ZERO IF NOT FOUND, ELSE THE START POSITION.
059000*
059100     COMPUTE  WS-LIMIT = 400 - WS-LABEL-LEN + 1.
059200     MOVE     ZERO TO WS-SCAN-POSN.
059300     PERFORM  ZZ831-TEST-LABEL-AT
059400              VARYING WS-A FROM 1 BY 1
059500              UNTIL WS-A > WS-LIMIT OR WS-SCAN-POSN > ZERO.
059600 ZZ830-EXIT.
059700     EXIT.
059800*
059900 ZZ831-TEST-LABEL-AT.
060000     IF       WS-CUR-LINE (WS-A:WS-LABEL-LEN)
060100                    NOT = WS-LABEL-TEXT (1:WS-LABEL-LEN)
060200              GO TO ZZ831-EXIT.
060300     IF       WS-LABEL-WORD-SW NOT = "Y"
060400              MOVE     WS-A TO WS-SCAN-POSN
060500              GO TO ZZ831-EXIT.
060600     PERFORM  ZZ832-CHECK-WORD-BOUNDARY.
060700     IF       WS-BOUNDARY-IS-OK
060800              MOVE     WS-A TO WS-SCAN-POSN.
060900 ZZ831-EXIT.
061000     EXIT.
061100*
061200*    A "WORD" LABEL (A CURRENCY CODE - SEE ZZ882) MUST STAND ALONE,
061300*    NOT AS PART OF A LONGER WORD - "AUD" INSIDE "FRAUD" OR "CAD"
061400*    INSIDE "ARCADE" IS NOT A CURRENCY MENTION.  ONLY CALLERS THAT
061500*    SET WS-LABEL-WORD-SW TO "Y" PAY THIS COST; EVERY OTHER ZZ830
061600*    CALLER (LABELS, SYMBOLS, MONTH NAMES) IS UNCHANGED.
061700*
061800 ZZ832-CHECK-WORD-BOUNDARY.
061900     MOVE     "Y" TO WS-BOUNDARY-OK-SW.
062000     MOVE     WS-A TO WS-D.
062100     IF       WS-A > 1
062200              COMPUTE  WS-D = WS-A - 1.
062300     IF       WS-D < WS-A
062400        AND   ((WS-CUR-LINE (WS-D:1) IS EX-UPPER) OR
062500               (WS-CUR-LINE (WS-D:1) IS EX-DIGIT))
062600              MOVE     "N" TO WS-BOUNDARY-OK-SW.
062700     COMPUTE  WS-D = WS-A + WS-LABEL-LEN.
062800     IF       WS-D NOT > 400
062900        AND   ((WS-CUR-LINE (WS-D:1) IS EX-UPPER) OR
063000               (WS-CUR-LINE (WS-D:1) IS EX-DIGIT))
063100              MOVE     "N" TO WS-BOUNDARY-OK-SW.
063200 ZZ832-EXIT.
063300     EXIT.
063400*
063500 ZZ840-EXTRACT-TOKEN-AFTER-LABEL.
063600********************************
063700* WS-SCAN-POSN/WS-LABEL-LEN LOCATE THE LABEL JUST FOUND BY ZZ830
063800* ON THE WHOLE DOCUMENT - SKIP ANY ':', '#' OR SPACE THAT FOLLOWS
063900* IT, THEN TAKE THE RUN OF LETTERS/DIGITS/-/_// AS THE VALUE.
064000*
064100     COMPUTE  WS-B = WS-SCAN-POSN + WS-LABEL-LEN.
064200     PERFORM  ZZ841-SKIP-SEPARATOR-AT
064300              UNTIL WS-B > 400
064400                OR  (WS-UPPER-DOC (WS-B:1) NOT = ":"
064500                 AND WS-UPPER-DOC (WS-B:1) NOT = "#"
064600                 AND WS-UPPER-DOC (WS-B:1) NOT = SPACE).
064700     MOVE     WS-B TO WS-TOKEN-START.
064800     MOVE     ZERO TO WS-TOKEN-LEN.
064900     MOVE     "Y"  TO WS-SCAN-SW.
065000     PERFORM  ZZ842-EXTEND-TOKEN
065100              UNTIL WS-STOP-EXTENDING OR WS-TOKEN-LEN >= 20.
065200     IF       WS-TOKEN-LEN > ZERO
065300              MOVE     EX-RULE-DOC-TEXT (WS-TOKEN-START:WS-TOKEN-LEN)
065400                                      TO EX-RULE-INVOICE-NUMBER.
065500 ZZ840-EXIT.
065600     EXIT.
065700*
065800 ZZ841-SKIP-SEPARATOR-AT.
065900     ADD      1 TO WS-B.
066000 ZZ841-EXIT.
066100     EXIT.
066200*
066300 ZZ842-EXTEND-TOKEN.
066400     IF       WS-TOKEN-START + WS-TOKEN-LEN > 400
066500              MOVE "N" TO WS-SCAN-SW
066600              GO TO ZZ842-EXIT.
066700     COMPUTE  WS-D = WS-TOKEN-START + WS-TOKEN-LEN.
066800     IF       (WS-UPPER-DOC (WS-D:1) IS EX-UPPER) OR
066900              (WS-UPPER-DOC (WS-D:1) IS EX-DIGIT) OR
067000              (WS-UPPER-DOC (WS-D:1) = "-")        OR
067100              (WS-UPPER-DOC (WS-D:1) = "_")        OR
067200              (WS-UPPER-DOC (WS-D:1) = "/")
067300              ADD 1 TO WS-TOKEN-LEN
067400     ELSE
067500              MOVE "N" TO WS-SCAN-SW.
067600 ZZ842-EXIT.
067700     EXIT.
067800*
067900 ZZ850-TEST-ISO-DATE-AT.
068000***********************
068100* CCYY-MM-DD SHAPE TEST AT POSITION WS-A - NUMERIC CLASS TESTS ON
068200* REFERENCE-MODIFIED SLICES, NO PATTERN-MATCH VERB NEEDED.
068300*
068400     IF       WS-UPPER-DOC (WS-A:4) NOT NUMERIC
068500              GO TO ZZ850-EXIT.
068600     COMPUTE  WS-B = WS-A + 4.
068700     IF       WS-UPPER-DOC (WS-B:1) NOT = "-"
068800              GO TO ZZ850-EXIT.
068900     COMPUTE  WS-B = WS-A + 5.
069000     IF       WS-UPPER-DOC (WS-B:2) NOT NUMERIC
069100              GO TO ZZ850-EXIT.
069200     COMPUTE  WS-B = WS-A + 7.
069300     IF       WS-UPPER-DOC (WS-B:1) NOT = "-"
069400              GO TO ZZ850-EXIT.
069500     COMPUTE  WS-B = WS-A + 8.
069600     IF       WS-UPPER-DOC (WS-B:2) NOT NUMERIC
069700              GO TO ZZ850-EXIT.
069800     MOVE     WS-A TO WS-SCAN-POSN.
069900 ZZ850-EXIT.
070000     EXIT.
070100*
070200 ZZ860-LOAD-MONTH-TABLE.
070300***********************
070400* FULL ENGLISH MONTH NAMES ONLY - SEE SPEC NOTE ON WS-MONTH-LEN
070500* CARRYING EACH NAME'S EXACT LENGTH SO WE NEVER NEED TO TRIM.
070600*
070700     MOVE     "JANUARY"   TO WS-MONTH-NAME (1).
070800     MOVE     7           TO WS-MONTH-LEN (1).
070900     MOVE     1           TO WS-MONTH-NUMBER (1).
071000     MOVE     "FEBRUARY"  TO WS-MONTH-NAME (2).
071100     MOVE     8           TO WS-MONTH-LEN (2).
071200     MOVE     2           TO WS-MONTH-NUMBER (2).
071300     MOVE     "MARCH"     TO WS-MONTH-NAME (3).
071400     MOVE     5           TO WS-MONTH-LEN (3).
071500     MOVE     3           TO WS-MONTH-NUMBER (3).
071600     MOVE     "APRIL"     TO WS-MONTH-NAME (4).
071700     MOVE     5           TO WS-MONTH-LEN (4).
071800     MOVE     4           TO WS-MONTH-NUMBER (4).
071900     MOVE     "MAY"       TO WS-MONTH-NAME (5).
072000     MOVE     3           TO WS-MONTH-LEN (5).
072100     MOVE     5           TO WS-MONTH-NUMBER (5).
072200     MOVE     "JUNE"      TO WS-MONTH-NAME (6).
072300     MOVE     4           TO WS-MONTH-LEN (6).
072400     MOVE     6           TO WS-MONTH-NUMBER (6).
072500     MOVE     "JULY"      TO WS-MONTH-NAME (7).
072600     MOVE     4           TO WS-MONTH-LEN (7).
072700     MOVE     7           TO WS-MONTH-NUMBER (7).
072800     MOVE     "AUGUST"    TO WS-MONTH-NAME (8).
072900     MOVE     6           TO WS-MONTH-LEN (8).
073000     MOVE     8           TO WS-MONTH-NUMBER (8).
073100     MOVE     "SEPTEMBER" TO WS-MONTH-NAME (9).
073200     MOVE     9           TO WS-MONTH-LEN (9).
073300     MOVE     9           TO WS-MONTH-NUMBER (9).
073400     MOVE     "OCTOBER"   TO WS-MONTH-NAME (10).
073500     MOVE     7           TO WS-MONTH-LEN (10).
073600     MOVE     10          TO WS-MONTH-NUMBER (10).
073700     MOVE     "NOVEMBER"  TO WS-MONTH-NAME (11).
073800     MOVE     8           TO WS-MONTH-LEN (11).
073900     MOVE     11          TO WS-MONTH-NUMBER (11).
074000     MOVE     "DECEMBER"  TO WS-MONTH-NAME (12).
074100     MOVE     8           TO WS-MONTH-LEN (12).
074200     MOVE     12          TO WS-MONTH-NUMBER (12).
074300 ZZ860-EXIT.
074400     EXIT.
074500*
074600 ZZ861-TRY-MONTH-AT.
074700*******************
074800* TRIES EVERY TABLE ENTRY AT DOCUMENT POSITION WS-A.
074900*
075000     PERFORM  ZZ862-TRY-MONTH-ENTRY
075100              VARYING WS-MONTH-IDX FROM 1 BY 1
075200              UNTIL WS-MONTH-IDX > 12 OR WS-SCAN-POSN > ZERO.
075300 ZZ861-EXIT.
075400     EXIT.
075500*
075600 ZZ862-TRY-MONTH-ENTRY.
075700     MOVE     WS-MONTH-LEN (WS-MONTH-IDX) TO WS-LABEL-LEN.
075800     COMPUTE  WS-B = WS-A + WS-LABEL-LEN - 1.
075900     IF       WS-B > 400
076000              GO TO ZZ862-EXIT.
076100     IF       WS-UPPER-DOC (WS-A:WS-LABEL-LEN)
076200                 NOT = WS-MONTH-NAME (WS-MONTH-IDX) (1:WS-LABEL-LEN)
076300              GO TO ZZ862-EXIT.
076400     PERFORM  ZZ863-TRY-MONTH-DATE-TAIL.
076500     IF       WS-DATE-CAND-DAY > ZERO
076600              MOVE     WS-A TO WS-SCAN-POSN
076700              MOVE     WS-MONTH-NUMBER (WS-MONTH-IDX)
076800                                   TO WS-DATE-CAND-MONTH.
076900 ZZ862-EXIT.
077000     EXIT.
077100*
077200 ZZ863-TRY-MONTH-DATE-TAIL.
077300**************************
077400* EXPECTS "<SPACE>DD, CCYY" OR "<SPACE>D, CCYY" RIGHT AFTER THE
077500* MONTH NAME JUST MATCHED AT WS-A, LENGTH WS-LABEL-LEN.
077600*
077700     MOVE     ZERO TO WS-DATE-CAND-DAY.
077800     COMPUTE  WS-B = WS-A + WS-LABEL-LEN.
077900     IF       WS-UPPER-DOC (WS-B:1) NOT = SPACE
078000              GO TO ZZ863-EXIT.
078100     ADD      1 TO WS-B.
078200*
078300     COMPUTE  WS-C = WS-B + 2.
078400     IF       WS-UPPER-DOC (WS-B:2) IS NUMERIC
078500        AND   WS-UPPER-DOC (WS-C:1) = ","
078600              MOVE     WS-UPPER-DOC (WS-B:2) TO WS-DATE-CAND-DAY
078700              COMPUTE  WS-B = WS-C + 1
078800              GO TO ZZ863-YEAR.
078900*
079000     COMPUTE  WS-C = WS-B + 1.
079100     IF       WS-UPPER-DOC (WS-B:1) IS NUMERIC
079200        AND   WS-UPPER-DOC (WS-C:1) = ","
079300              MOVE     WS-UPPER-DOC (WS-B:1) TO WS-DATE-CAND-DAY
079400              COMPUTE  WS-B = WS-C + 1
079500              GO TO ZZ863-YEAR.
079600     GO TO    ZZ863-EXIT.
079700*
079800 ZZ863-YEAR.
079900     PERFORM  ZZ864-ADVANCE-ONE
080000              UNTIL WS-B > 400 OR WS-UPPER-DOC (WS-B:1) NOT = SPACE.
080100     IF       WS-UPPER-DOC (WS-B:4) NOT NUMERIC
080200              MOVE     ZERO TO WS-DATE-CAND-DAY
080300              GO TO ZZ863-EXIT.
080400     MOVE     WS-UPPER-DOC (WS-B:4) TO WS-DATE-CAND-YEAR.
080500 ZZ863-EXIT.
080600     EXIT.
080700*
080800 ZZ864-ADVANCE-ONE.
080900     ADD      1 TO WS-B.
081000 ZZ864-EXIT.
081100     EXIT.
081200*
081300 ZZ870-MARK-CANDIDATES.
081400**********************
081500* PICKS THE ONE TIER THE DOCUMENT QUALIFIES AT (SEE THE BANNER
081600* OVER BB050) AND FLAGS JUST THAT TIER'S LINES AS CANDIDATES.
081700*
081800     MOVE     ZERO TO WS-TIER-A-COUNT WS-TIER-B-COUNT
081900                       WS-TIER-C-COUNT WS-TIER-D-COUNT.
082000     PERFORM  ZZ871-COUNT-LINE-TIERS
082100              VARYING WS-LINE-IDX FROM 1 BY 1
082200              UNTIL WS-LINE-IDX > WS-LINE-COUNT.
082300     PERFORM  ZZ872-MARK-ONE-LINE
082400              VARYING WS-LINE-IDX FROM 1 BY 1
082500              UNTIL WS-LINE-IDX > WS-LINE-COUNT.
082600 ZZ870-EXIT.
082700     EXIT.
082800*
082900 ZZ871-COUNT-LINE-TIERS.
083000     IF       WS-LINE-IS-TOTAL-LINE (WS-LINE-IDX)
083100        AND  (WS-LINE-HAS-A-SYMBOL (WS-LINE-IDX)
083200               OR WS-LINE-HAS-A-CODE (WS-LINE-IDX))
083300              ADD 1 TO WS-TIER-A-COUNT.
083400     IF       WS-LINE-IS-TOTAL-LINE (WS-LINE-IDX)
083500              ADD 1 TO WS-TIER-B-COUNT.
083600     IF       WS-LINE-HAS-A-SYMBOL (WS-LINE-IDX)
083700              ADD 1 TO WS-TIER-C-COUNT.
083800     IF       WS-LINE-HAS-A-CODE (WS-LINE-IDX)
083900              ADD 1 TO WS-TIER-D-COUNT.
084000 ZZ871-EXIT.
084100     EXIT.
084200*
084300 ZZ872-MARK-ONE-LINE.
084400     IF       WS-TIER-A-COUNT > ZERO
084500              GO TO ZZ872-TRY-A.
084600     IF       WS-TIER-B-COUNT > ZERO
084700              GO TO ZZ872-TRY-B.
084800     IF       WS-TIER-C-COUNT > ZERO
084900              GO TO ZZ872-TRY-C.
085000     IF       WS-TIER-D-COUNT > ZERO
085100              GO TO ZZ872-TRY-D.
085200     IF       WS-DOC-HAS-A-SYMBOL OR WS-DOC-HAS-A-CODE
085300              GO TO ZZ872-EXIT.
085400     IF       WS-LINE-HAS-A-DIGIT (WS-LINE-IDX)
085500              MOVE "Y" TO WS-LINE-IS-CAND (WS-LINE-IDX).
085600     GO TO    ZZ872-EXIT.
085700 ZZ872-TRY-A.
085800     IF       WS-LINE-IS-TOTAL-LINE (WS-LINE-IDX)
085900        AND  (WS-LINE-HAS-A-SYMBOL (WS-LINE-IDX)
086000               OR WS-LINE-HAS-A-CODE (WS-LINE-IDX))
086100              MOVE "Y" TO WS-LINE-IS-CAND (WS-LINE-IDX).
086200     GO TO    ZZ872-EXIT.
086300 ZZ872-TRY-B.
086400     IF       WS-LINE-IS-TOTAL-LINE (WS-LINE-IDX)
086500              MOVE "Y" TO WS-LINE-IS-CAND (WS-LINE-IDX).
086600     GO TO    ZZ872-EXIT.
086700 ZZ872-TRY-C.
086800     IF       WS-LINE-HAS-A-SYMBOL (WS-LINE-IDX)
086900              MOVE "Y" TO WS-LINE-IS-CAND (WS-LINE-IDX).
087000     GO TO    ZZ872-EXIT.
087100 ZZ872-TRY-D.
087200     IF       WS-LINE-HAS-A-CODE (WS-LINE-IDX)
087300              MOVE "Y" TO WS-LINE-IS-CAND (WS-LINE-IDX).
087400 ZZ872-EXIT.
087500     EXIT.
087600*
087700 ZZ880-SCORE-CANDIDATE-LINE.
087800***************************
087900* FOR EACH CANDIDATE LINE, PARSE ITS AMOUNT AND KEEP IT IF IT
088000* BEATS (OR IS THE FIRST) RUNNING BEST.
088100*
088200     IF       NOT WS-LINE-IS-A-CANDIDATE (WS-LINE-IDX)
088300              GO TO ZZ880-EXIT.
088400     PERFORM  ZZ881-EXTRACT-AMOUNT-FROM-LINE.
088500     IF       WS-CAND-WAS-FOUND
088600        AND  (NOT WS-BEST-WAS-FOUND OR WS-CAND-AMOUNT > WS-BEST-AMOUNT)
088700              MOVE     WS-CAND-AMOUNT   TO WS-BEST-AMOUNT
088800              MOVE     WS-CAND-CURRENCY TO WS-BEST-CURRENCY
088900              MOVE     "Y"              TO WS-BEST-FOUND-SW.
089000 ZZ880-EXIT.
089100     EXIT.
089200*
089300 ZZ881-EXTRACT-AMOUNT-FROM-LINE.
089400*******************************
089500* A SYMBOL BEATS A CODE BEATS A BARE NUMBER - SEE THE BB050
089600* BANNER.  ONCE A CURRENCY MARK IS LOCATED THE AMOUNT IS THE
089700* DIGIT/COMMA/PERIOD RUN IMMEDIATELY AFTER IT (AFTER SKIPPING
089800* ANY SPACES); WITH NO MARK AT ALL (TIER E ONLY) IT IS THE FIRST
089900* SUCH RUN ANYWHERE ON THE LINE.
090000*
090100     MOVE     ZERO   TO WS-CAND-AMOUNT.
090200     MOVE     SPACES TO WS-CAND-CURRENCY.
090300     MOVE     "N"    TO WS-CAND-FOUND-SW.
090400     MOVE     WS-LINE-UPPER (WS-LINE-IDX) TO WS-CUR-LINE.
090500     MOVE     ZERO   TO WS-SCAN-POSN.
090600     MOVE     ZERO   TO WS-SYMBOL-LEN.
090700*
090800*    AN EXPLICIT CURRENCY CODE ANYWHERE ON THE LINE TAKES PRECEDENCE
090900*    OVER A SYMBOL FOR CURRENCY ATTRIBUTION - SEE THE BB050 BANNER -
091000*    THE SYMBOL STILL WINS AS THE AMOUNT ANCHOR.  LOOK FOR ONE NOW,
091100*    AHEAD OF THE SYMBOL TESTS BELOW, SO ZZ881-GOT-SYMBOL CAN
091200*    OVERRIDE ITS OWN SYMBOL-TO-CURRENCY MAPPING WITH IT.
091300*
091400     MOVE     "N" TO WS-LINE-CCY-FOUND-SW.
091500     PERFORM  ZZ882-TRY-CODE-AT
091600              VARYING WS-CCY-IDX FROM 1 BY 1
091700              UNTIL WS-CCY-IDX > 10 OR WS-SCAN-POSN > ZERO.
091800     IF       WS-SCAN-POSN > ZERO
091900              MOVE     "Y"              TO WS-LINE-CCY-FOUND-SW
092000              MOVE     WS-CAND-CURRENCY TO WS-LINE-CCY-CODE.
092100     MOVE     ZERO   TO WS-SCAN-POSN.
092200     MOVE     SPACES TO WS-CAND-CURRENCY.
092300*
092400     MOVE     WS-SYM-DOLLAR TO WS-LABEL-TEXT.
092500     MOVE     1             TO WS-LABEL-LEN.
092600     PERFORM  ZZ830-FIND-LABEL.
092700     IF       WS-SCAN-POSN > ZERO
092800              MOVE     1             TO WS-SYMBOL-LEN
092900              MOVE     WS-COD-DOLLAR TO WS-CAND-CURRENCY
093000              GO TO ZZ881-GOT-SYMBOL.
093100*
093200     MOVE     WS-SYM-EURO TO WS-LABEL-TEXT.
093300     MOVE     2           TO WS-LABEL-LEN.
093400     PERFORM  ZZ830-FIND-LABEL.
093500     IF       WS-SCAN-POSN > ZERO
093600              MOVE     2           TO WS-SYMBOL-LEN
093700              MOVE     WS-COD-EURO TO WS-CAND-CURRENCY
093800              GO TO ZZ881-GOT-SYMBOL.
093900*
094000     MOVE     WS-SYM-POUND TO WS-LABEL-TEXT.
094100     MOVE     2            TO WS-LABEL-LEN.
094200     PERFORM  ZZ830-FIND-LABEL.
094300     IF       WS-SCAN-POSN > ZERO
094400              MOVE     2            TO WS-SYMBOL-LEN
094500              MOVE     WS-COD-POUND TO WS-CAND-CURRENCY
094600              GO TO ZZ881-GOT-SYMBOL.
094700*
094800     PERFORM  ZZ882-TRY-CODE-AT
094900              VARYING WS-CCY-IDX FROM 1 BY 1
095000              UNTIL WS-CCY-IDX > 10 OR WS-SCAN-POSN > ZERO.
095100     IF       WS-SCAN-POSN > ZERO
095200              MOVE     3 TO WS-SYMBOL-LEN
095300              GO TO ZZ881-GOT-CODE.
095400*
095500     MOVE     1 TO WS-A.
095600     GO TO    ZZ881-SCAN-NUMBER.
095700*
095800 ZZ881-GOT-SYMBOL.
095900     IF       WS-LINE-HAS-A-CODE
096000              MOVE     WS-LINE-CCY-CODE TO WS-CAND-CURRENCY.
096100     COMPUTE  WS-A = WS-SCAN-POSN + WS-SYMBOL-LEN.
096200     GO TO    ZZ881-SCAN-NUMBER.
096300*
096400*    A CODE IS ONLY A WEAKER ANCHOR THAN A SYMBOL - SEE THE BB050
096500*    BANNER - SO UNLIKE A SYMBOL IT IS NOT TRUSTED TO HAVE THE
096600*    AMOUNT SAT RIGHT AFTER IT.  TRY THAT FIRST (COVERS "USD 1,200.00")
096700*    BUT IF NOTHING IS FOUND THERE, FALL BACK TO A WHOLE-LINE SCAN
096800*    (COVERS "TOTAL: 1,200.00 USD") WHILE STILL KEEPING THE CURRENCY
096900*    THE CODE GAVE US.
097000*
097100 ZZ881-GOT-CODE.
097200     COMPUTE  WS-A = WS-SCAN-POSN + WS-SYMBOL-LEN.
097300     PERFORM  ZZ881-SCAN-NUMBER THRU ZZ881-SCAN-NUMBER-EXIT.
097400     IF       WS-CAND-WAS-FOUND
097500              GO TO ZZ881-EXIT.
097600     MOVE     1 TO WS-A.
097700     PERFORM  ZZ881-SCAN-NUMBER THRU ZZ881-SCAN-NUMBER-EXIT.
097800     GO TO    ZZ881-EXIT.
097900*
098000 ZZ881-SCAN-NUMBER.
098100     PERFORM  ZZ883-SKIP-SPACE-AT
098200              UNTIL WS-A > 400 OR WS-CUR-LINE (WS-A:1) NOT = SPACE.
098300     MOVE     WS-A TO WS-TOKEN-START.
098400     MOVE     ZERO TO WS-TOKEN-LEN.
098500     MOVE     "Y"  TO WS-SCAN-SW.
098600     PERFORM  ZZ884-EXTEND-NUMBER
098700              UNTIL WS-STOP-EXTENDING OR WS-TOKEN-LEN >= 18.
098800     IF       WS-TOKEN-LEN > ZERO
098900              MOVE     WS-LINE-TEXT (WS-LINE-IDX)
099000                             (WS-TOKEN-START:WS-TOKEN-LEN)
099100                                      TO WS-RAW-NUMBER
099200              PERFORM  ZZ890-NORMALIZE-NUMBER
099300              MOVE     "Y" TO WS-CAND-FOUND-SW.
099400 ZZ881-SCAN-NUMBER-EXIT.
099500     EXIT.
099600 ZZ881-EXIT.
099700     EXIT.
099800*
099900 ZZ882-TRY-CODE-AT.
100000*    A CURRENCY CODE MUST STAND ALONE AS A WORD (SEE ZZ832) - EVERY
100100*    CALLER OF THIS PARAGRAPH IS MATCHING A CODE, SO THE SWITCH IS SET
100200*    HERE RATHER THAN TRUSTED TO EACH CALL SITE.
100300     MOVE     WS-CCY-CODE (WS-CCY-IDX) TO WS-LABEL-TEXT.
100400     MOVE     3 TO WS-LABEL-LEN.
100500     MOVE     "Y" TO WS-LABEL-WORD-SW.
100600     PERFORM  ZZ830-FIND-LABEL.
100700     MOVE     "N" TO WS-LABEL-WORD-SW.
100800     IF       WS-SCAN-POSN > ZERO
100900              MOVE     WS-CCY-CODE (WS-CCY-IDX) TO WS-CAND-CURRENCY.
101000 ZZ882-EXIT.
101100     EXIT.
101200*
101300 ZZ883-SKIP-SPACE-AT.
101400     ADD      1 TO WS-A.
101500 ZZ883-EXIT.
101600     EXIT.
101700*
101800 ZZ884-EXTEND-NUMBER.
101900     IF       WS-TOKEN-START + WS-TOKEN-LEN > 400
102000              MOVE "N" TO WS-SCAN-SW
102100              GO TO ZZ884-EXIT.
102200     COMPUTE  WS-D = WS-TOKEN-START + WS-TOKEN-LEN.
102300     IF       (WS-CUR-LINE (WS-D:1) IS EX-DIGIT) OR
102400              (WS-CUR-LINE (WS-D:1) = ",")        OR
102500              (WS-CUR-LINE (WS-D:1) = ".")
102600              ADD 1 TO WS-TOKEN-LEN
102700     ELSE
102800              MOVE "N" TO WS-SCAN-SW.
102900 ZZ884-EXIT.
103000     EXIT.
103100*
103200 ZZ890-NORMALIZE-NUMBER.
103300***********************
103400* A NUMBER WITH BOTH A COMMA AND A PERIOD WHERE THE LAST COMMA COMES
103500* AFTER THE LAST PERIOD IS EUROPEAN-STYLE - THE COMMA IS THE DECIMAL
103600* POINT AND THE PERIOD IS A THOUSANDS MARK.  OTHERWISE (ONE SEPARATOR
103700* ONLY, OR BOTH WITH THE PERIOD LAST) THE PERIOD IS THE DECIMAL
103800* POINT, US STYLE, AND ANY COMMA IS JUST A THOUSANDS MARK - A PLAIN
103900* COMMA-GROUPED WHOLE NUMBER LIKE "12,345,678" MUST NOT BE TAKEN FOR
104000* EUROPEAN.  ASSUMES AT MOST TWO DECIMAL DIGITS, WHICH IS ALL THIS
104100* SHOP EVER BILLS.
104200*
104300     MOVE     ZERO TO WS-INT-PART WS-DEC-PART
104400                       WS-DOT-POSN WS-COMMA-POSN.
104500     PERFORM  ZZ891-FIND-LAST-SEPARATORS
104600              VARYING WS-A FROM 1 BY 1
104700              UNTIL WS-A > 18.
104800     IF       WS-DOT-POSN > ZERO
104900        AND   WS-COMMA-POSN > WS-DOT-POSN
105000              MOVE     WS-COMMA-POSN TO WS-DOT-POSN.
105100*
105200     IF       WS-DOT-POSN = ZERO
105300              MOVE     18 TO WS-C
105400     ELSE
105500              COMPUTE  WS-C = WS-DOT-POSN - 1.
105600     PERFORM  ZZ892-ACCUM-INT-DIGIT
105700              VARYING WS-A FROM 1 BY 1
105800              UNTIL WS-A > WS-C.
105900*
106000     IF       WS-DOT-POSN > ZERO
106100              COMPUTE  WS-B = WS-DOT-POSN + 1
106200              COMPUTE  WS-C = WS-DOT-POSN + 2
106300              PERFORM  ZZ893-ACCUM-DEC-DIGIT
106400                       VARYING WS-A FROM WS-B BY 1
106500                       UNTIL WS-A > WS-C.
106600*
106700     COMPUTE  WS-CAND-AMOUNT = WS-INT-PART + (WS-DEC-PART / 100).
106800 ZZ890-EXIT.
106900     EXIT.
107000*
107100 ZZ891-FIND-LAST-SEPARATORS.
107200     IF       WS-RAW-NUMBER (WS-A:1) = ","
107300              MOVE     WS-A TO WS-COMMA-POSN.
107400     IF       WS-RAW-NUMBER (WS-A:1) = "."
107500              MOVE     WS-A TO WS-DOT-POSN.
107600 ZZ891-EXIT.
107700     EXIT.
107800*
107900 ZZ892-ACCUM-INT-DIGIT.
108000     IF       WS-RAW-NUMBER (WS-A:1) IS EX-DIGIT
108100              MOVE     WS-RAW-NUMBER (WS-A:1) TO WS-DIGIT-TEMP
108200              COMPUTE  WS-INT-PART = WS-INT-PART * 10 + WS-DIGIT-TEMP.
108300 ZZ892-EXIT.
108400     EXIT.
108500*
108600 ZZ893-ACCUM-DEC-DIGIT.
108700     IF       WS-RAW-NUMBER (WS-A:1) IS EX-DIGIT
108800              MOVE     WS-RAW-NUMBER (WS-A:1) TO WS-DIGIT-TEMP
108900              COMPUTE  WS-DEC-PART = WS-DEC-PART * 10 + WS-DIGIT-TEMP.
109000 ZZ893-EXIT.
109100     EXIT.
109200*
