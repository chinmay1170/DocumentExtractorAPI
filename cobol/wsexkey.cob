000100*****************************************************************
000200*                                                                *
000300*   WORKING STORAGE FOR THE IDEMPOTENCY KEY TABLE                *
000400*        IN-MEMORY ONLY, BUILT FRESH EACH RUN                    *
000500*                                                                *
000600*****************************************************************
000700*  BOUNDED BY THE SIZE OF ONE RUN'S REQUEST FILE - SEE
000800*  EX-MAX-KEYS BELOW.  NOT A DISC RECORD, HENCE NO "FILE SIZE"
000900*  NOTE AS ON THE OTHER EX COPYBOOKS.
001000*
001100* SHAPE BORROWED FROM THE OLD CHK-HDR OCCURS/FLAG LAYOUT BUT
001200* SEARCHED RATHER THAN KEYED, SINCE WE MUST FIND THE *FIRST*
001300* ARRIVAL OF A KEY, NOT A SORTED MATCH.
001400*
001500* 14/03/84 VBC  - CREATED.
001600* 30/07/90 DLP  - EX-MAX-KEYS RAISED FROM 2000 TO 5000, YEAR END
001700*                 RUNS NOW SUBMITTING MORE DOCUMENTS THAN THAT.
001800* 19/01/99 VBC  - Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE.
001900* 11/09/26 VBC  - COMMENTS TIDIED FOR THE EX-SUFFIX RENAME.
002000*
002100 01  EX-KEY-CONSTANTS.
002200     03  EX-MAX-KEYS              PIC 9(4)  VALUE 5000.
002250     03  FILLER                   PIC X(04).
002300*
002400 01  EX-KEY-COUNT                 BINARY-SHORT UNSIGNED VALUE ZERO.
002500*
002600 01  EX-KEY-TABLE.
002700     03  EX-KEY-ENTRY  OCCURS 1 TO 5000 TIMES
002800                        DEPENDING ON EX-KEY-COUNT
002900                        INDEXED BY EX-KEY-IDX.
003000         05  EX-KEY-ENTRY-KEY     PIC X(40).
003100         05  EX-KEY-ENTRY-ID      PIC X(16).
003200         05  EX-KEY-ENTRY-STATUS  PIC X(9).
003250         05  FILLER               PIC X(05).
003300*
