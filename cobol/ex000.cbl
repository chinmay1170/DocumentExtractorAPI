000100*****************************************************************
000200*                                                                *
000300*                 DOCUMENT FIELD EXTRACTION - MAIN RUN          *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         EX000.
001100*
001200     AUTHOR.             VINCENT B COEN FBCS, FIDM, FIDPM.
001300     INSTALLATION.       APPLEWOOD COMPUTERS.
001400     DATE-WRITTEN.       14/03/1984.
001500     DATE-COMPILED.
001600     SECURITY.           COPYRIGHT (C) 1984-2026 & LATER,
001700                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001800                         THE GNU GENERAL PUBLIC LICENSE.  SEE
001900                         THE FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.            MAIN RUN FOR THE DOCUMENT FIELD EXTRACTION
002200*                        BATCH - INTAKES EXTRACTION REQUESTS WITH
002300*                        IDEMPOTENCY CHECKING, RUNS EACH NEW REQUEST
002400*                        THROUGH THE RULE ENGINE WITH RETRY ON
002500*                        FAILURE, WRITES THE FINAL STATE OF EVERY
002600*                        REQUEST TO THE RESULTS FILE AND PRINTS THE
002700*                        RUN SUMMARY REPORT.  STARTED FROM THE OLD
002800*                        CHECK REGISTER SKELETON (REPORT WRITER,
002900*                        AA/ZZ PARAGRAPH NUMBERING).
003000*
003100*    VERSION.            SEE PROG-NAME IN WS.
003200*
003300*    CALLED MODULES.     EXRULES  - FIELD EXTRACTOR RULE ENGINE.
003400*
003500*    FILES USED.         REQUESTS  - EXTRACTION REQUEST FILE, INPUT.
003600*                        RESULTS   - REQUEST STORE / RESULT FILE, OUTPUT.
003700*                        REPORT    - RUN SUMMARY REPORT, 132 COL PRINT.
003800*
003900*    ERROR MESSAGES USED.
004000* PROGRAM SPECIFIC.
004100*                        EX001 - EX004.
004200*
004300* CHANGES:
004400* 14/03/84 VBC  - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR.
004500* 27/06/87 DLP  - 1.0.01 RETRY COUNT MOVED ONTO THE RESULT RECORD
004600*                        ITSELF (EX-ATTEMPTS), WAS RE-DERIVED EACH
004700*                        RUN BEFORE, LOST ON A RESTART.
004800* 03/08/93 DLP  - 1.0.02 PER-CURRENCY GRAND TOTAL ADDED TO THE FINAL
004900*                        FOOTING, REPLACING THE SINGLE MIXED-CURRENCY
005000*                        TOTAL THE AUDITORS QUERIED.
005100* 19/01/99 VBC  - 1.0.03 Y2K REVIEW - REQUEST-ID SEQUENCE IS NOT
005200*                        DATE-BASED, NO CHANGE REQUIRED.
005300* 08/05/12 MJK  - 1.1.00 CURRENCY BREAKDOWN WIDENED TO 10 CODES TO
005400*                        MATCH THE RULE ENGINE'S TABLE.
005500* 11/09/26 VBC  - 1.2.00 RENAMED FROM EARLIER WORKING TITLE FOR THE
005600*                        EX-SUFFIX RENAME, NO LOGIC CHANGE.
005700* 09/08/26 DLP  - 1.2.01 EX001-EX004 WERE DECLARED BUT NEVER SHOWN TO
005800*                        ANYONE - NOW DISPLAYED TO CONSOLE AT THE
005900*                        POINT EACH CONDITION IS DETECTED (REJECTED,
006000*                        DUPLICATE, STORE FULL, RETRIES EXHAUSTED),
006100*                        WITH THE KEY OR REQUEST-ID THAT TRIGGERED IT.
006200*                        ALSO DROPPED THE FREE-FORMAT "*>" COMMENT
006300*                        MARKER PICKED UP SOMEWHERE ALONG THE WAY -
006400*                        THIS IS A FIXED-FORMAT PROGRAM.
006500*
006600*************************************************************************
006700* COPYRIGHT NOTICE.
006800* ****************
006900*
007000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED 2024-04-16.
007100*
007200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007300* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR MODIFY IT
007600* UNDER THE TERMS LISTED HERE AND OF THE GNU GENERAL PUBLIC LICENSE AS
007700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS REVISED
007800* FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN A BUSINESS BUT
007900* EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE IN ANY WAY.
008000*
008100* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT
008200* ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY OR
008300* FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC LICENSE
008400* FOR MORE DETAILS.
008500*
008600*************************************************************************
008700*
008800 ENVIRONMENT             DIVISION.
008900*================================
009000*
009100 CONFIGURATION           SECTION.
009200*-----------------------------
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM.
009500*
009600 INPUT-OUTPUT            SECTION.
009700*-------------------------------
009800 FILE-CONTROL.
009900     SELECT   REQUEST-FILE    ASSIGN TO "REQUESTS"
010000                               ORGANIZATION LINE SEQUENTIAL
010100                               FILE STATUS WS-REQ-FILE-STATUS.
010200*
010300     SELECT   RESULTS-FILE    ASSIGN TO "RESULTS"
010400                               ORGANIZATION LINE SEQUENTIAL
010500                               FILE STATUS WS-RES-FILE-STATUS.
010600*
010700     SELECT   PRINT-FILE      ASSIGN TO "REPORT"
010800                               ORGANIZATION LINE SEQUENTIAL
010900                               FILE STATUS WS-PRT-FILE-STATUS.
011000*
011100 DATA                    DIVISION.
011200*================================
011300*
011400 FILE                    SECTION.
011500*
011600 FD  REQUEST-FILE.
011700 01  EX-REQUEST-RECORD.
011800     COPY "wsexreq.cob".
011900*
012000 FD  RESULTS-FILE.
012100 01  EX-RESULT-RECORD.
012200     COPY "wsexres.cob".
012300*
012400 FD  PRINT-FILE
012500     REPORT IS EXTRACTION-SUMMARY-REPORT.
012600*
012700 WORKING-STORAGE SECTION.
012800*------------------------
012900*
013000 77  PROG-NAME               PIC X(17) VALUE "EX000   (1.2.01)".
013100*
013200 01  WS-FILE-STATUSES.
013300     03  WS-REQ-FILE-STATUS  PIC XX    VALUE "00".
013400     03  WS-RES-FILE-STATUS  PIC XX    VALUE "00".
013500     03  WS-PRT-FILE-STATUS  PIC XX    VALUE "00".
013600     03  FILLER              PIC X(06).
013700*
013800 01  WS-SWITCHES.
013900     03  WS-REQ-EOF-SW       PIC X     VALUE "N".
014000         88  WS-AT-REQ-EOF       VALUE "Y".
014100     03  WS-VALID-SW         PIC X     VALUE "Y".
014200         88  WS-REQUEST-IS-VALID VALUE "Y".
014300     03  WS-DUP-SW           PIC X     VALUE "N".
014400         88  WS-KEY-IS-DUP       VALUE "Y".
014500     03  FILLER              PIC X(07).
014600*
014700*    IDEMPOTENCY KEY TABLE - SEE REMARKS IN THE COPYBOOK ITSELF.
014800*
014900 COPY "wsexkey.cob".
015000*
015100*    RUN PARAMETERS, CONTROL TOTALS AND THE PER-CURRENCY GRAND
015200*    TOTAL TABLE - SEE REMARKS IN THE COPYBOOK ITSELF.
015300*
015400 COPY "wsexparm.cob".
015500*
015600*    IN-MEMORY REQUEST STORE - ONE ROW PER REGISTERED REQUEST, BUILT
015700*    UP DURING INTAKE AND WALKED AGAIN BY THE PROCESSOR, THE RESULTS
015800*    WRITER AND THE SUMMARY REPORT.  SHARES EX-KEY-COUNT AS ITS
015900*    OCCURS DEPENDING ON, SINCE EVERY REGISTERED REQUEST GETS
016000*    EXACTLY ONE KEY-TABLE ROW AND ONE STORE ROW, IN STEP.
016100*
016200 01  WS-REQUEST-TABLE.
016300     03  WS-REQ-ENTRY    OCCURS 1 TO 5000 TIMES
016400                          DEPENDING ON EX-KEY-COUNT
016500                          INDEXED BY WS-REQ-IDX WS-PRT-IDX.
016600         05  WS-REQ-ID              PIC X(16).
016700         05  WS-REQ-KEY             PIC X(40).
016800         05  WS-REQ-STATUS          PIC X(9).
016900             88  WS-REQ-IS-PENDING      VALUE "PENDING".
017000             88  WS-REQ-IS-COMPLETED    VALUE "COMPLETED".
017100             88  WS-REQ-IS-FAILED       VALUE "FAILED".
017200         05  WS-REQ-DOC-TYPE        PIC X(8).
017300         05  WS-REQ-INVOICE-NUMBER  PIC X(20).
017400         05  WS-REQ-INVOICE-DATE    PIC X(10).
017500         05  WS-REQ-TOTAL-AMOUNT    PIC S9(9)V99.
017600         05  WS-REQ-AMOUNT-FOUND    PIC X.
017700             88  WS-REQ-AMOUNT-WAS-FOUND VALUE "Y".
017800         05  WS-REQ-CURRENCY        PIC X(3).
017900         05  WS-REQ-ERROR-CODE      PIC X(20).
018000         05  WS-REQ-ERROR-MESSAGE   PIC X(60).
018100         05  WS-REQ-ATTEMPTS        PIC 9(2).
018200         05  WS-REQ-DOC-TEXT        PIC X(400).
018300*                                      KEPT FOR THE RETRY LOOP ONLY -
018400*                                      NEVER WRITTEN TO THE RESULTS
018500*                                      FILE, WHICH HAS NO SUCH FIELD.
018600         05  FILLER                 PIC X(05).
018700*
018800*    RUNNING SEQUENCE USED TO BUILD EACH NEW REQUEST-ID - KEPT
018900*    SEPARATE FROM THE EDIT AREA BELOW SO THE REDEFINES ON THAT
019000*    AREA STAYS A CLEAN BYTE-FOR-BYTE OVERLAY.
019100*
019200 01  WS-NEXT-SEQ-NO           PIC 9(4)    COMP VALUE ZERO.
019300*
019400*    ZERO-PADDED 12-DIGIT EDIT AREA, REDEFINED AS ALPHANUMERIC SO
019500*    IT CAN BE STRUNG ONTO THE "REQ_" PREFIX WITHOUT A SEPARATE
019600*    MOVE - NOT DRAWN ON YET, STRING TAKES THE NUMERIC FORM
019700*    DIRECTLY, BUT KEPT FOR THE DAY SOMETHING NEEDS THE RAW BYTES.
019800*
019900 01  WS-SEQ-WORK.
020000     03  WS-SEQ-EDIT         PIC 9(12)   VALUE ZERO.
020100*
020200 01  WS-SEQ-ALPHA    REDEFINES WS-SEQ-WORK
020300                             PIC X(12).
020400*
020500 01  WS-NEXT-SEQ-NO-ID        PIC X(16)  VALUE SPACES.
020600*
020700*    RUN DATE - TODAY'S DATE FOR THE REPORT HEADING, SAME UK/NUM
020800*    ALTERNATE-VIEW SHAPE VBC HAS USED ON THE OTHER EX/PY MODULES.
020900*
021000 01  WS-RUN-DATE.
021100     03  WS-RUN-CCYY         PIC 9(4).
021200     03  WS-RUN-MM           PIC 99.
021300     03  WS-RUN-DD           PIC 99.
021400*
021500 01  WS-RUN-DATE-NUM REDEFINES WS-RUN-DATE
021600                             PIC 9(8).
021700*
021800 01  WS-RUN-DATE-PRT.
021900     03  WS-RUN-PRT-DD       PIC 99.
022000     03  FILLER              PIC X     VALUE "/".
022100     03  WS-RUN-PRT-MM       PIC 99.
022200     03  FILLER              PIC X     VALUE "/".
022300     03  WS-RUN-PRT-CCYY     PIC 9(4).
022400*
022500*    CURRENCY-BREAKDOWN PRINT WORK - ALPHA OVERLAY KEPT FOR THE DAY
022600*    THE FOOTING NEEDS TO DUMP A RAW AMOUNT, NOT DRAWN ON YET.
022700*
022800 01  WS-CCY-PRINT-WORK.
022900     03  WS-CCY-PRINT-TOTAL  PIC S9(9)V99 VALUE ZERO.
023000*
023100 01  WS-CCY-PRINT-TOTAL-X REDEFINES WS-CCY-PRINT-WORK
023200                             PIC X(11).
023300*
023400 01  WS-MISC-COUNTERS.
023500     03  WS-CCY-IDX-N        BINARY-LONG UNSIGNED VALUE ZERO.
023600     03  FILLER              PIC X(04).
023700*
023800 01  ERROR-MESSAGES.
023900     03  EX001               PIC X(46) VALUE
024000         "EX001 REQUEST REJECTED - KEY OR TEXT BLANK   -".
024100     03  EX002               PIC X(46) VALUE
024200         "EX002 DUPLICATE IDEMPOTENCY KEY, NOT RE-STORED".
024300     03  EX003               PIC X(46) VALUE
024400         "EX003 REQUEST STORE FULL - RECORD DISCARDED   ".
024500     03  EX004               PIC X(46) VALUE
024600         "EX004 UNEXPECTED EXTRACTOR ERROR ON REQUEST  -".
024700*
024800*    RUN LOG LINE - EACH EX00N CONDITION BELOW IS DISPLAYED TO THE
024900*    OPERATOR CONSOLE AS IT IS DETECTED, MESSAGE TEXT FOLLOWED BY
025000*    WHATEVER KEY IDENTIFIES THE RECORD AT THAT POINT (THE RAW
025100*    IDEMPOTENCY KEY BEFORE A REQUEST-ID EXISTS, THE REQUEST-ID
025200*    ONCE IT DOES).
025300*
025400 01  WS-LOG-LINE.
025500     03  WS-LOG-MSG          PIC X(46).
025600     03  FILLER              PIC X(02) VALUE SPACES.
025700     03  WS-LOG-KEY          PIC X(40).
025800*
025900 LINKAGE                 SECTION.
026000*-----------------------
026100*
026200 COPY "lkexrule.cob".
026300*
026400 REPORT SECTION.
026500***************
026600*
026700 RD  EXTRACTION-SUMMARY-REPORT
026800     CONTROL      FINAL
026900     PAGE LIMIT   56
027000     HEADING      1
027100     FIRST DETAIL 5
027200     LAST  DETAIL 52.
027300*
027400 01  REPORT-HEADING  TYPE PAGE HEADING.
027500     03  LINE 1.
027600         05  COL  1   PIC X(17)   SOURCE PROG-NAME.
027700         05  COL 45   PIC X(40)   VALUE
027800             "DOCUMENT FIELD EXTRACTION - RUN SUMMARY".
027900         05  COL 110  PIC X(10)   SOURCE WS-RUN-DATE-PRT.
028000         05  COL 124  PIC X(5)    VALUE "PAGE ".
028100         05  COL 129  PIC ZZ9     SOURCE PAGE-COUNTER.
028200     03  LINE 3.
028300         05  COL  1   PIC X(11)   VALUE "REQUEST-ID".
028400         05  COL 19   PIC X(15)   VALUE "IDEMPOTENCY-KEY".
028500         05  COL 35   PIC X(9)    VALUE "STATUS".
028600         05  COL 45   PIC X(8)    VALUE "DOC-TYPE".
028700         05  COL 54   PIC X(16)   VALUE "INVOICE-NUMBER".
028800         05  COL 71   PIC X(12)   VALUE "INVOICE-DATE".
028900         05  COL 84   PIC X(13)   VALUE "TOTAL-AMOUNT".
029000         05  COL 98   PIC X(3)    VALUE "CCY".
029100         05  COL 103  PIC X(20)   VALUE "ERROR-CODE".
029200*
029300 01  REQUEST-DETAIL  TYPE DETAIL.
029400     03  LINE + 1.
029500         05  COL  1   PIC X(16)   SOURCE WS-REQ-ID (WS-PRT-IDX).
029600         05  COL 19   PIC X(15)   SOURCE WS-REQ-KEY (WS-PRT-IDX).
029700         05  COL 35   PIC X(9)    SOURCE WS-REQ-STATUS (WS-PRT-IDX).
029800         05  COL 45   PIC X(8)    SOURCE WS-REQ-DOC-TYPE (WS-PRT-IDX).
029900         05  COL 54   PIC X(20)   SOURCE WS-REQ-INVOICE-NUMBER (WS-PRT-IDX).
030000         05  COL 75   PIC X(10)   SOURCE WS-REQ-INVOICE-DATE (WS-PRT-IDX).
030100         05  COL 86   PIC ZZZ,ZZZ,ZZ9.99
030200                                   SOURCE WS-REQ-TOTAL-AMOUNT (WS-PRT-IDX).
030300         05  COL 100  PIC X(3)    SOURCE WS-REQ-CURRENCY (WS-PRT-IDX).
030400         05  COL 104  PIC X(20)   SOURCE WS-REQ-ERROR-CODE (WS-PRT-IDX)
030500                                   PRESENT WHEN WS-REQ-IS-FAILED (WS-PRT-IDX).
030600*
030700 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
030800     03  COL  1   PIC X(34)  VALUE "REQUESTS READ ..............:".
030900     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-READ.
031000 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
031100     03  COL  1   PIC X(34)  VALUE "REQUESTS REJECTED (VALIDATION) :".
031200     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-REJECTED.
031300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
031400     03  COL  1   PIC X(34)  VALUE "DUPLICATE (IDEMPOTENT) HITS ...:".
031500     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-DUPLICATES.
031600 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
031700     03  COL  1   PIC X(34)  VALUE "NEW REQUESTS REGISTERED .......:".
031800     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-NEW.
031900 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
032000     03  COL  1   PIC X(34)  VALUE "REQUESTS COMPLETED ............:".
032100     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-COMPLETED.
032200 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
032300     03  COL  1   PIC X(34)  VALUE "REQUESTS FAILED ...............:".
032400     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-FAILED.
032500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
032600     03  COL  1   PIC X(34)  VALUE "TOTAL RETRY ATTEMPTS ..........:".
032700     03  COL 32   PIC ZZZZZ9 SOURCE EX-CTL-RETRIES.
032800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
032900     03  COL  1   PIC X(46)  VALUE
033000         "GRAND TOTAL EXTRACTED, PER CURRENCY (COMPLETED ONLY)".
033100 01  CCY-TOTAL-FOOTING-1 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
033200     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (1).
033300     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (1).
033400 01  CCY-TOTAL-FOOTING-2 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
033500     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (2).
033600     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (2).
033700 01  CCY-TOTAL-FOOTING-3 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
033800     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (3).
033900     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (3).
034000 01  CCY-TOTAL-FOOTING-4 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
034100     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (4).
034200     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (4).
034300 01  CCY-TOTAL-FOOTING-5 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
034400     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (5).
034500     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (5).
034600 01  CCY-TOTAL-FOOTING-6 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
034700     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (6).
034800     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (6).
034900 01  CCY-TOTAL-FOOTING-7 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
035000     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (7).
035100     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (7).
035200 01  CCY-TOTAL-FOOTING-8 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
035300     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (8).
035400     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (8).
035500 01  CCY-TOTAL-FOOTING-9 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
035600     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (9).
035700     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (9).
035800 01  CCY-TOTAL-FOOTING-10 TYPE CONTROL FOOTING FINAL LINE PLUS 1.
035900     03  COL  3   PIC X(3)          SOURCE EX-CURR-CODE (10).
036000     03  COL  8   PIC ZZZ,ZZZ,ZZ9.99 SOURCE EX-CURR-TOTAL (10).
036100*
036200 PROCEDURE DIVISION.
036300*===================
036400*
036500 AA000-MAIN.
036600**********
036700     ACCEPT   WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
036800     MOVE     WS-RUN-DD    TO WS-RUN-PRT-DD.
036900     MOVE     WS-RUN-MM    TO WS-RUN-PRT-MM.
037000     MOVE     WS-RUN-CCYY  TO WS-RUN-PRT-CCYY.
037100*
037200     OPEN     INPUT  REQUEST-FILE.
037300     OPEN     OUTPUT RESULTS-FILE.
037400     OPEN     OUTPUT PRINT-FILE.
037500*
037600     PERFORM  AA010-INTAKE-REQUESTS.
037700     PERFORM  AA030-PROCESS-REQUESTS.
037800     PERFORM  AA040-WRITE-RESULTS-FILE.
037900     PERFORM  AA050-PRINT-SUMMARY-REPORT.
038000*
038100     CLOSE    REQUEST-FILE.
038200     CLOSE    RESULTS-FILE.
038300     CLOSE    PRINT-FILE.
038400*
038500     GOBACK.
038600*
038700 AA000-EXIT.
038800     EXIT.
038900*
039000 AA010-INTAKE-REQUESTS.
039100********************
039200* READS THE REQUEST FILE TO EOF, ONE PARAGRAPH PER RECORD - SEE
039300* AA011 FOR THE VALIDATE/DEDUPLICATE/REGISTER LOGIC.
039400*
039500     PERFORM  AA011-READ-ONE-REQUEST THRU AA011-EXIT
039600              UNTIL WS-AT-REQ-EOF.
039700*
039800 AA010-EXIT.
039900     EXIT.
040000*
040100 AA011-READ-ONE-REQUEST.
040200**********************
040300* VALIDATES EACH RECORD, CHECKS THE IDEMPOTENCY KEY TABLE FOR A
040400* DUPLICATE AND EITHER COUNTS THE DUPLICATE HIT OR REGISTERS A
040500* NEW PENDING REQUEST.
040600*
040700     READ     REQUEST-FILE
040800              AT END
040900              MOVE "Y" TO WS-REQ-EOF-SW
041000              GO TO AA011-EXIT
041100     END-READ.
041200     ADD      1 TO EX-CTL-READ.
041300     MOVE     "Y" TO WS-VALID-SW.
041400     IF       EX-IDEMPOTENCY-KEY = SPACES
041500         OR   EX-DOC-TEXT        = SPACES
041600              MOVE "N" TO WS-VALID-SW.
041700     IF       NOT WS-REQUEST-IS-VALID
041800              ADD  1 TO EX-CTL-REJECTED
041900              MOVE EX001          TO WS-LOG-MSG
042000              MOVE EX-IDEMPOTENCY-KEY TO WS-LOG-KEY
042100              DISPLAY WS-LOG-LINE
042200              GO TO AA011-EXIT.
042300     MOVE     "N" TO WS-DUP-SW.
042400     PERFORM  AA012-LOOKUP-KEY THRU AA012-EXIT.
042500     IF       WS-KEY-IS-DUP
042600              ADD  1 TO EX-CTL-DUPLICATES
042700              MOVE EX002          TO WS-LOG-MSG
042800              MOVE EX-IDEMPOTENCY-KEY TO WS-LOG-KEY
042900              DISPLAY WS-LOG-LINE
043000              GO TO AA011-EXIT.
043100     IF       EX-KEY-COUNT NOT < EX-MAX-KEYS
043200              MOVE EX003          TO WS-LOG-MSG
043300              MOVE EX-IDEMPOTENCY-KEY TO WS-LOG-KEY
043400              DISPLAY WS-LOG-LINE
043500              GO TO AA011-EXIT.
043600     PERFORM  AA015-NEXT-REQUEST-ID THRU AA015-EXIT.
043700     ADD      1 TO EX-KEY-COUNT.
043800     SET      WS-REQ-IDX TO EX-KEY-COUNT.
043900     MOVE     WS-NEXT-SEQ-NO-ID TO EX-KEY-ENTRY-ID (WS-REQ-IDX).
044000     MOVE     EX-IDEMPOTENCY-KEY TO EX-KEY-ENTRY-KEY (WS-REQ-IDX).
044100     MOVE     "PENDING"      TO EX-KEY-ENTRY-STATUS (WS-REQ-IDX).
044200     MOVE     WS-NEXT-SEQ-NO-ID TO WS-REQ-ID (WS-REQ-IDX).
044300     MOVE     EX-IDEMPOTENCY-KEY TO WS-REQ-KEY (WS-REQ-IDX).
044400     MOVE     "PENDING"      TO WS-REQ-STATUS (WS-REQ-IDX).
044500     MOVE     SPACES         TO WS-REQ-DOC-TYPE (WS-REQ-IDX)
044600                                 WS-REQ-INVOICE-NUMBER (WS-REQ-IDX)
044700                                 WS-REQ-INVOICE-DATE (WS-REQ-IDX)
044800                                 WS-REQ-CURRENCY (WS-REQ-IDX)
044900                                 WS-REQ-ERROR-CODE (WS-REQ-IDX)
045000                                 WS-REQ-ERROR-MESSAGE (WS-REQ-IDX).
045100     MOVE     ZERO           TO WS-REQ-TOTAL-AMOUNT (WS-REQ-IDX)
045200                                 WS-REQ-ATTEMPTS (WS-REQ-IDX).
045300     MOVE     "N"            TO WS-REQ-AMOUNT-FOUND (WS-REQ-IDX).
045400     MOVE     EX-DOC-TEXT    TO WS-REQ-DOC-TEXT (WS-REQ-IDX).
045500     ADD      1 TO EX-CTL-NEW.
045600*
045700 AA011-EXIT.
045800     EXIT.
045900*
046000 AA012-LOOKUP-KEY.
046100****************
046200* SEARCHES THE KEY TABLE, ARRIVAL ORDER, FOR A MATCH ON THE KEY
046300* JUST READ.  A MATCH IS AN IDEMPOTENT DUPLICATE.
046400*
046500     SET      EX-KEY-IDX TO 1.
046600     IF       EX-KEY-COUNT = ZERO
046700              GO TO AA012-EXIT.
046800     SEARCH   EX-KEY-ENTRY
046900              AT END
047000                  GO TO AA012-EXIT
047100              WHEN EX-KEY-ENTRY-KEY (EX-KEY-IDX) = EX-IDEMPOTENCY-KEY
047200                  MOVE "Y" TO WS-DUP-SW.
047300*
047400 AA012-EXIT.
047500     EXIT.
047600*
047700 AA015-NEXT-REQUEST-ID.
047800**********************
047900* BUMPS THE RUNNING SEQUENCE AND BUILDS "REQ_" + A ZERO-PADDED
048000* 12-DIGIT SUFFIX.  NOT HEX, BUT EVERY DIGIT IN IT IS A VALID HEX
048100* DIGIT TOO, AND THE CONTRACT ONLY CALLS FOR A DETERMINISTIC
048200* UNIQUE SUFFIX.
048300*
048400     ADD      1 TO WS-NEXT-SEQ-NO.
048500     MOVE     WS-NEXT-SEQ-NO TO WS-SEQ-EDIT.
048600     STRING   "REQ_"            DELIMITED BY SIZE
048700              WS-SEQ-EDIT       DELIMITED BY SIZE
048800                   INTO WS-NEXT-SEQ-NO-ID.
048900*
049000 AA015-EXIT.
049100     EXIT.
049200*
049300 AA030-PROCESS-REQUESTS.
049400***********************
049500* WALKS THE REQUEST STORE IN ARRIVAL ORDER, ONE PARAGRAPH PER ROW -
049600* SEE AA031.  ONLY PENDING ROWS ARE RUN, EVERYTHING ELSE IS SKIPPED.
049700*
049800     IF       EX-KEY-COUNT = ZERO
049900              GO TO AA030-EXIT.
050000     PERFORM  AA031-PROCESS-ONE-ROW THRU AA031-EXIT
050100              VARYING WS-REQ-IDX FROM 1 BY 1
050200              UNTIL WS-REQ-IDX > EX-KEY-COUNT.
050300*
050400 AA030-EXIT.
050500     EXIT.
050600*
050700 AA031-PROCESS-ONE-ROW.
050800**********************
050900     IF       NOT WS-REQ-IS-PENDING (WS-REQ-IDX)
051000              ADD 1 TO EX-CTL-SKIPPED
051100              GO TO AA031-EXIT.
051200     PERFORM  AA032-RUN-ONE-REQUEST THRU AA032-EXIT.
051300*
051400 AA031-EXIT.
051500     EXIT.
051600*
051700 AA032-RUN-ONE-REQUEST.
051800**********************
051900* ONE PENDING ROW, RETRY LOOP.  EX-RULE-DOC-TEXT IS RE-LOADED ON
052000* EVERY ATTEMPT SINCE THE RULE ENGINE CLEARS ITS OWN LINKAGE AREA
052100* ON EACH CALL.
052200*
052300     MOVE     SPACES TO EX-RULE-PARMS.
052400     MOVE     ZERO   TO WS-REQ-ATTEMPTS (WS-REQ-IDX).
052500*
052600 AA032-TRY-AGAIN.
052700     ADD      1 TO WS-REQ-ATTEMPTS (WS-REQ-IDX).
052800     MOVE     WS-REQ-DOC-TEXT (WS-REQ-IDX) TO EX-RULE-DOC-TEXT.
052900     CALL     "EXRULES" USING EX-RULE-PARMS.
053000     IF       EX-RULE-DID-FAIL
053100              IF     WS-REQ-ATTEMPTS (WS-REQ-IDX) NOT > EX-MAX-RETRIES
053200                     ADD 1 TO EX-CTL-RETRIES
053300                     GO TO AA032-TRY-AGAIN
053400              ELSE
053500                     PERFORM AA035-MARK-REQUEST-FAILED THRU AA035-EXIT
053600                     GO TO AA032-EXIT
053700              END-IF
053800     END-IF.
053900     MOVE     EX-RULE-DOC-TYPE        TO WS-REQ-DOC-TYPE (WS-REQ-IDX).
054000     MOVE     EX-RULE-INVOICE-NUMBER  TO WS-REQ-INVOICE-NUMBER (WS-REQ-IDX).
054100     MOVE     EX-RULE-INVOICE-DATE    TO WS-REQ-INVOICE-DATE (WS-REQ-IDX).
054200     MOVE     EX-RULE-TOTAL-AMOUNT    TO WS-REQ-TOTAL-AMOUNT (WS-REQ-IDX).
054300     MOVE     EX-RULE-AMOUNT-FOUND    TO WS-REQ-AMOUNT-FOUND (WS-REQ-IDX).
054400     MOVE     EX-RULE-CURRENCY        TO WS-REQ-CURRENCY (WS-REQ-IDX).
054500     MOVE     SPACES                  TO WS-REQ-ERROR-CODE (WS-REQ-IDX)
054600                                          WS-REQ-ERROR-MESSAGE (WS-REQ-IDX).
054700     MOVE     "COMPLETED"             TO WS-REQ-STATUS (WS-REQ-IDX).
054800     ADD      1 TO EX-CTL-COMPLETED.
054900*
055000 AA032-EXIT.
055100     EXIT.
055200*
055300 AA035-MARK-REQUEST-FAILED.
055400**************************
055500* RETRIES EXHAUSTED (OR AN UNEXPECTED ERROR) - BLANK THE FIVE
055600* RESULT FIELDS AND SET THE ERROR CODE/MESSAGE FROM THE RULE
055700* ENGINE'S OWN FAILURE FIELDS.
055800*
055900     MOVE     SPACES TO WS-REQ-DOC-TYPE (WS-REQ-IDX)
056000                         WS-REQ-INVOICE-NUMBER (WS-REQ-IDX)
056100                         WS-REQ-INVOICE-DATE (WS-REQ-IDX)
056200                         WS-REQ-CURRENCY (WS-REQ-IDX).
056300     MOVE     ZERO   TO WS-REQ-TOTAL-AMOUNT (WS-REQ-IDX).
056400     MOVE     "N"    TO WS-REQ-AMOUNT-FOUND (WS-REQ-IDX).
056500     MOVE     EX-RULE-ERROR-CODE    TO WS-REQ-ERROR-CODE (WS-REQ-IDX).
056600     MOVE     EX-RULE-ERROR-MESSAGE TO WS-REQ-ERROR-MESSAGE (WS-REQ-IDX).
056700     MOVE     "FAILED" TO WS-REQ-STATUS (WS-REQ-IDX).
056800     ADD      1 TO EX-CTL-FAILED.
056900     MOVE     EX004             TO WS-LOG-MSG.
057000     MOVE     WS-REQ-ID (WS-REQ-IDX) TO WS-LOG-KEY.
057100     DISPLAY  WS-LOG-LINE.
057200*
057300 AA035-EXIT.
057400     EXIT.
057500*
057600 AA040-WRITE-RESULTS-FILE.
057700*************************
057800* WRITES THE FINAL STATE OF EVERY REGISTERED REQUEST, ARRIVAL
057900* ORDER, TO THE RESULTS FILE - ONE PARAGRAPH PER ROW, SEE AA041.
058000*
058100     IF       EX-KEY-COUNT = ZERO
058200              GO TO AA040-EXIT.
058300     PERFORM  AA041-WRITE-ONE-RESULT THRU AA041-EXIT
058400              VARYING WS-REQ-IDX FROM 1 BY 1
058500              UNTIL WS-REQ-IDX > EX-KEY-COUNT.
058600*
058700 AA040-EXIT.
058800     EXIT.
058900*
059000 AA041-WRITE-ONE-RESULT.
059100***********************
059200     PERFORM  AA042-BUILD-RESULT-RECORD THRU AA042-EXIT.
059300     WRITE    EX-RESULT-RECORD.
059400*
059500 AA041-EXIT.
059600     EXIT.
059700*
059800 AA042-BUILD-RESULT-RECORD.
059900**************************
060000     MOVE     WS-REQ-ID (WS-REQ-IDX)             TO EX-REQUEST-ID.
060100     MOVE     WS-REQ-KEY (WS-REQ-IDX)             TO EX-IDEMPOTENCY-KEY.
060200     MOVE     WS-REQ-STATUS (WS-REQ-IDX)          TO EX-STATUS.
060300     MOVE     WS-REQ-DOC-TYPE (WS-REQ-IDX)        TO EX-DOC-TYPE.
060400     MOVE     WS-REQ-INVOICE-NUMBER (WS-REQ-IDX)  TO EX-INVOICE-NUMBER.
060500     MOVE     WS-REQ-INVOICE-DATE (WS-REQ-IDX)    TO EX-INVOICE-DATE.
060600     MOVE     WS-REQ-TOTAL-AMOUNT (WS-REQ-IDX)    TO EX-TOTAL-AMOUNT.
060700     MOVE     WS-REQ-AMOUNT-FOUND (WS-REQ-IDX)    TO EX-AMOUNT-FOUND.
060800     MOVE     WS-REQ-CURRENCY (WS-REQ-IDX)        TO EX-CURRENCY.
060900     MOVE     WS-REQ-ERROR-CODE (WS-REQ-IDX)      TO EX-ERROR-CODE.
061000     MOVE     WS-REQ-ERROR-MESSAGE (WS-REQ-IDX)   TO EX-ERROR-MESSAGE.
061100     MOVE     WS-REQ-ATTEMPTS (WS-REQ-IDX)        TO EX-ATTEMPTS.
061200*
061300 AA042-EXIT.
061400     EXIT.
061500*
061600 AA050-PRINT-SUMMARY-REPORT.
061700***************************
061800* DRIVES THE REPORT WRITER - ONE GENERATE PER STORED REQUEST, SEE
061900* AA051, THEN THE CONTROL FOOTING FINAL TOTALS, INCLUDING THE
062000* PER-CURRENCY GRAND TOTAL BUILT UP BY AA044 AS EACH DETAIL LINE
062100* IS GENERATED.
062200*
062300     INITIATE EXTRACTION-SUMMARY-REPORT.
062400     IF       EX-KEY-COUNT = ZERO
062500              GO TO AA050-TERMINATE.
062600     PERFORM  AA051-GENERATE-ONE-DETAIL THRU AA051-EXIT
062700              VARYING WS-PRT-IDX FROM 1 BY 1
062800              UNTIL WS-PRT-IDX > EX-KEY-COUNT.
062900*
063000 AA050-TERMINATE.
063100     TERMINATE EXTRACTION-SUMMARY-REPORT.
063200*
063300 AA050-EXIT.
063400     EXIT.
063500*
063600 AA051-GENERATE-ONE-DETAIL.
063700**************************
063800     GENERATE REQUEST-DETAIL.
063900     IF       WS-REQ-IS-COMPLETED (WS-PRT-IDX)
064000              PERFORM AA044-ACCUM-CURRENCY-TOTAL THRU AA044-EXIT.
064100*
064200 AA051-EXIT.
064300     EXIT.
064400*
064500 AA044-ACCUM-CURRENCY-TOTAL.
064600***************************
064700* ADDS ONE COMPLETED REQUEST'S AMOUNT INTO THE MATCHING ROW OF THE
064800* FIXED 10-ENTRY CURRENCY TOTALS TABLE, SAME LITERAL-INDEX STYLE
064900* AS THE RULE ENGINE'S OWN CURRENCY TABLE LOAD.
065000*
065100     IF       NOT WS-REQ-AMOUNT-WAS-FOUND (WS-PRT-IDX)
065200              GO TO AA044-EXIT.
065300     SET      WS-CCY-IDX-N TO 1.
065400 AA044-SCAN.
065500     IF       WS-CCY-IDX-N > 10
065600              GO TO AA044-EXIT.
065700     IF       EX-CURR-CODE (WS-CCY-IDX-N) = WS-REQ-CURRENCY (WS-PRT-IDX)
065800              ADD WS-REQ-TOTAL-AMOUNT (WS-PRT-IDX)
065900                       TO EX-CURR-TOTAL (WS-CCY-IDX-N)
066000              GO TO AA044-EXIT.
066100     ADD      1 TO WS-CCY-IDX-N.
066200     GO TO    AA044-SCAN.
066300*
066400 AA044-EXIT.
066500     EXIT.
